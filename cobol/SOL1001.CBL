000100******************************************************************
000200* FECHA       : 08/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                  *
000500* PROGRAMA    : SOL1001                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE EL ARCHIVO DE SOLICITUDES DE CREDITO      *
000800*             : CAPTURADAS EN EL DIA, LAS VALIDA CONTRA LOS      *
000900*             : CATALOGOS DE TIPOS DE PRESTAMO Y DE ESTADOS,     *
001000*             : LES ASIGNA IDENTIFICADOR Y ESTADO INICIAL DE     *
001100*             : PENDIENTE DE REVISION, Y DEJA LAS RECHAZADAS EN  *
001200*             : UN ARCHIVO DE ERRORES PARA EL AREA DE NEGOCIO    *
001300* ARCHIVOS    : TIPOS-PRESTAMO=C,ESTADOS=C,SOLICITUDES-IN=C      *
001400*             : SOLICITUDES-MAESTRO=A,ERRORES=A                  *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* INSTALADO   : 15/03/1991                                       *
001700* BPM/RATIONAL: 100447                                           *
001800* NOMBRE      : ALTA Y VALIDACION DE SOLICITUDES DE CREDITO      *
001900* DESCRIPCION : PROCESO BATCH DIARIO DE INGRESO DE SOLICITUDES   *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    SOL1001.
002300 AUTHOR.        ERICK RAMIREZ.
002400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CREDIYA.
002500 DATE-WRITTEN.  08/03/1991.
002600 DATE-COMPILED. 08/03/1991.
002700 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 08/03/1991 PEDR TICKET 100447 - VERSION ORIGINAL DEL PROGRAMA. *  100447
003200*            SE INGRESA UNA SOLICITUD POR REGISTRO DE ENTRADA,   *  100447
003300*            SE VALIDAN CAMPOS OBLIGATORIOS Y SE ASIGNA ESTADO   *  100447
003400*            PENDIENTE DE REVISION A LAS ACEPTADAS.              *  100447
003500* 22/07/1991 PEDR TICKET 100512 - SE AGREGA VALIDACION DE RANGO  *  100512
003600*            DE MONTO CONTRA EL TIPO DE PRESTAMO SOLICITADO.     *  100512
003700* 14/11/1992 CHAG TICKET 100688 - SE AGREGA VALIDACION DE        *  100688
003800*            FORMATO DE CORREO ELECTRONICO DEL SOLICITANTE.      *  100688
003900* 24/03/1993 CHAG TICKET 100292 - EL AREA DE NEGOCIO FIJA EN 120 *  100292
004000*            MESES EL PLAZO MAXIMO QUE PUEDE OTORGARSE, SIN      *  100292
004100*            IMPORTAR EL TIPO DE PRESTAMO. SE AGREGA EL TOPE A   *  100292
004200*            062-VALIDA-PLAZO (ANTES SOLO VALIDABA POSITIVO).    *  100292
004300* 03/05/1994 CHAG TICKET 100915 - SE CAMBIA EL CONTROL DE FIN DE *  100915
004400*            ARCHIVO DE ENTRADA A LECTURA ANTICIPADA (READ-      *  100915
004500*            AHEAD) PARA EVITAR REPROCESO DEL ULTIMO REGISTRO.   *  100915
004600* 19/02/1996 PEDR TICKET 101204 - SE AGREGA TOTAL DE MONTO       *  101204
004700*            ACEPTADO POR TIPO DE PRESTAMO EN 110-ESTADISTICAS.  *  101204
004800* 11/09/1997 MRAM TICKET 101450 - CORRECCION: LA BUSQUEDA DEL    *  101450
004900*            ESTADO PENDIENTE FALLABA CUANDO EL CATALOGO DE      *  101450
005000*            ESTADOS TRAIA EL REGISTRO PENDIENTE AL FINAL.       *  101450
005100* 30/10/1998 MRAM TICKET 101822 - REVISION Y2K: LOS CAMPOS DE    *  101822
005200*            FECHA DE CORRIDA SE AMPLIAN A AAAAMMDD (8 DIGITOS)  *  101822
005300*            PARA EVITAR AMBIGUEDAD DE SIGLO EN EL AÑO 2000.     *  101822
005400* 04/01/1999 MRAM TICKET 101822 - PRUEBAS FINALES DE LA REVISION *  101822
005500*            Y2K, SIN HALLAZGOS PENDIENTES.                      *  101822
005600* 17/06/2001 CHAG TICKET 102290 - SE CORRIGE EL MENSAJE DE       *  102290
005700*            RECHAZO CUANDO EL TIPO DE PRESTAMO NO EXISTE EN EL  *  102290
005800*            CATALOGO, PARA QUE INCLUYA EL IDENTIFICADOR RECIBI- *  102290
005900*            DO Y FACILITAR EL SEGUIMIENTO DEL AREA DE NEGOCIO.  *  102290
006000* 09/03/2004 EDR  TICKET 102715 - SE AMPLIA LA TABLA EN MEMORIA  *  102715
006100*            DE TIPOS DE PRESTAMO DE 200 A 500 ENTRADAS POR      *  102715
006200*            CRECIMIENTO DEL CATALOGO COMERCIAL.                 *  102715
006300* 14/08/2006 EDR  TICKET 103041 - SE RENUMERAN LOS PARRAFOS DEL  *  103041
006400*            PROCEDURE DIVISION EN EL ESQUEMA NNN-NOMBRE Y SE    *  103041
006500*            ESTANDARIZA EL PERFORM ... THRU ... A TODA LA       *  103041
006600*            CADENA DE PROCESO, PARA QUE EL RANGO DE CADA        *  103041
006700*            PARRAFO QUEDE EXPLICITO. SIN CAMBIOS DE NEGOCIO.    *  103041
006800* 02/02/2009 MRAM TICKET 103390 - SE AMPLIAN LOS COMENTARIOS DEL *  103390
006900*            PROGRAMA A PETICION DE AUDITORIA DE SISTEMAS, QUE   *  103390
007000*            SOLICITO DOCUMENTAR ENTRADA/SALIDA Y LOGICA DE      *  103390
007100*            CADA PARRAFO PARA FACILITAR EL MANTENIMIENTO FUTURO.*  103390
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500*    DIGITO-VALIDO SE USA EN OTROS PROGRAMAS DE LA APLICACION
007600*    QUE VALIDAN CAMPOS NUMERICOS CAPTURADOS EN PANTALLA; ESTE
007700*    PROGRAMA NO LA CONSULTA PORQUE RECIBE SUS CAMPOS YA
007800*    EMPACADOS DESDE EL PROCESO DE CAPTURA DEL DIA.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     CLASS DIGITO-VALIDO IS '0' THRU '9'
008200     UPSI-0 ON  STATUS IS UPSI-0-ENCENDIDO
008300            OFF STATUS IS UPSI-0-APAGADO.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*    LOS CINCO ARCHIVOS SE DECLARAN CON SU PROPIA PAREJA DE
008700*    FILE STATUS/FSE PARA QUE 010-APERTURA-ARCHIVOS PUEDA
008800*    IDENTIFICAR CUAL DE ELLOS FALLO SIN AMBIGUEDAD.
008900*    TIPOS-PRESTAMO: CATALOGO DE ENTRADA, SOLO LECTURA.
009000     SELECT TIPOS-PRESTAMO ASSIGN TO TIPOS-PRESTAMO
009100            FILE STATUS IS FS-TIPRE
009200                            FSE-TIPRE.
009300
009400*    ESTADOS: CATALOGO DE ENTRADA, SOLO LECTURA.
009500     SELECT ESTADOS        ASSIGN TO ESTADOS
009600            FILE STATUS IS FS-ESTAD
009700                            FSE-ESTAD.
009800
009900*    SOLICITUDES-IN: TRANSACCIONES DEL DIA, ENTRADA SECUENCIAL.
010000     SELECT SOLICITUDES-IN ASSIGN TO SOLICITUDES-IN
010100            FILE STATUS IS FS-SOLIN
010200                            FSE-SOLIN.
010300
010400*    SOLICITUDES-MAESTRO: SALIDA CON LAS SOLICITUDES ACEPTADAS.
010500     SELECT SOLICITUDES-MAESTRO ASSIGN TO SOLICITUDES-MAESTRO
010600            FILE STATUS IS FS-SOLMA
010700                            FSE-SOLMA.
010800
010900*    ERRORES: SALIDA CON LAS SOLICITUDES RECHAZADAS.
011000     SELECT ERRORES        ASSIGN TO ERRORES
011100            FILE STATUS IS FS-ERRSL
011200                            FSE-ERRSL.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600******************************************************************
011700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011800******************************************************************
011900*   CATALOGO DE TIPOS DE PRESTAMO, ORDENADO POR TIP-ID.
012000*   CATALOGO DE ESTADOS DE SOLICITUD.
012100*   TRANSACCIONES DE SOLICITUDES CAPTURADAS EN EL DIA.
012200*   MAESTRO DE SOLICITUDES DE CREDITO (SALIDA).
012300*   LISTADO DE SOLICITUDES RECHAZADAS (SALIDA).
012400*    TIPRE01 DEFINE REG-TIPRE, CON PREFIJO TIP-, TAL COMO LO
012500*    MANTIENE EL AREA DE NEGOCIO.
012600 FD  TIPOS-PRESTAMO.
012700     COPY TIPRE01.
012800*    ESTAD01 DEFINE REG-ESTAD, CON PREFIJO EST-.
012900 FD  ESTADOS.
013000     COPY ESTAD01.
013100*    LA REPLACING RENOMBRA REG-SOLIC A REG-TRXSL Y EL PREFIJO
013200*    SOL- A TRX-, PORQUE SOLICITUDES-IN TRAE LA TRANSACCION
013300*    CRUDA, ANTES DE TENER ID Y ESTADO ASIGNADOS; EL LAYOUT
013400*    FISICO ES EL MISMO DE SOLIC01, SOLO CAMBIA EL NOMBRE.
013500 FD  SOLICITUDES-IN.
013600     COPY SOLIC01 REPLACING REG-SOLIC BY REG-TRXSL
013700                     LEADING SOL BY TRX.
013800*    SOLIC01 SIN REPLACING: ESTE ES EL LAYOUT DEFINITIVO CON
013900*    PREFIJO SOL-, TAL COMO QUEDA EN EL MAESTRO.
014000 FD  SOLICITUDES-MAESTRO.
014100     COPY SOLIC01.
014200*    ERRSL01 DEFINE REG-ERRSL, CON PREFIJO ERR-.
014300 FD  ERRORES.
014400     COPY ERRSL01.
014500 WORKING-STORAGE SECTION.
014600******************************************************************
014700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014800******************************************************************
014900 01  WKS-FS-STATUS.
015000     02  WKS-STATUS.
015100*        CATALOGO DE TIPOS DE PRESTAMO
015200         04  FS-TIPRE               PIC 9(02) VALUE ZEROES.
015300*        FSE-TIPRE TRAE EL CODIGO EXTENDIDO QUE DEBD1R00 IMPRIME
015400*        EN EL MENSAJE DE ERROR CUANDO FS-TIPRE VIENE DISTINTO
015500*        DE CERO; POR SI SOLO NO SE CONSULTA EN NINGUN IF.
015600   04  FSE-TIPRE.
015700             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015800             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015900             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016000*        CATALOGO DE ESTADOS
016100         04  FS-ESTAD               PIC 9(02) VALUE ZEROES.
016200*        MISMO ESQUEMA DE FSE-TIPRE, PARA EL CATALOGO DE ESTADOS.
016300   04  FSE-ESTAD.
016400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016700*        SOLICITUDES DE ENTRADA (TRANSACCIONES DEL DIA)
016800         04  FS-SOLIN               PIC 9(02) VALUE ZEROES.
016900*        MISMO ESQUEMA, PARA EL ARCHIVO DE TRANSACCIONES DEL DIA.
017000   04  FSE-SOLIN.
017100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017300             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017400*        MAESTRO DE SOLICITUDES DE CREDITO
017500         04  FS-SOLMA               PIC 9(02) VALUE ZEROES.
017600*        MISMO ESQUEMA, PARA EL MAESTRO DE SALIDA.
017700   04  FSE-SOLMA.
017800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018100*        LISTADO DE SOLICITUDES RECHAZADAS
018200         04  FS-ERRSL               PIC 9(02) VALUE ZEROES.
018300*        MISMO ESQUEMA, PARA EL LISTADO DE RECHAZADAS.
018400   04  FSE-ERRSL.
018500             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018700             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018800*        PROGRAMA/ARCHIVO/ACCION/LLAVE SON LOS PARAMETROS QUE
018900*        DEBD1R00 RECIBE PARA ARMAR EL MENSAJE DE CONSOLA CUANDO
019000*        UN OPEN, READ O WRITE TERMINA CON FILE STATUS DISTINTO DE
019100*        CERO; LLAVE VA EN BLANCO EN LOS OPEN PORQUE AUN NO HAY
019200*        REGISTRO INVOLUCRADO.
019300   VARIABLES RUTINA DE FSE
019400         04  PROGRAMA               PIC X(08) VALUE SPACES.
019500         04  ARCHIVO                PIC X(08) VALUE SPACES.
019600         04  ACCION                 PIC X(10) VALUE SPACES.
019700         04  LLAVE                  PIC X(32) VALUE SPACES.
019800         04  FILLER                 PIC X(04) VALUE SPACES.
019900******************************************************************
020000*          T A B L A   D E   T I P O S   D E   P R E S T A M O   *
020100******************************************************************
020200 01  WKS-TABLA-TIPRE.
020300     02  WKS-TIPRE-ITEM OCCURS 1 TO 500 TIMES
020400                         DEPENDING ON WKS-TIPRE-CONT
020500                         ASCENDING KEY TIP-ID-TAB
020600                         INDEXED BY IX-TIPRE.
020700*        LOS SEIS CAMPOS SIGUIENTES SE COPIAN TAL CUAL DEL
020800*        CATALOGO (VER TIPRE01); NO SE RECALCULA NADA AL CARGAR.
020900   03  TIP-ID-TAB             PIC 9(04).
021000         03  TIP-NOMBRE-TAB         PIC X(30).
021100         03  TIP-MONTO-MIN-TAB      PIC 9(11)V99.
021200         03  TIP-MONTO-MAX-TAB      PIC 9(11)V99.
021300         03  TIP-TASA-TAB           PIC 9(03)V99.
021400         03  TIP-VALID-AUTO-TAB     PIC X(01).
021500*        LOS DOS CAMPOS SIGUIENTES NO VIENEN DEL CATALOGO: SE VAN
021600*        ACUMULANDO EN 091-ACUMULA-TIPRE POR CADA SOLICITUD
021700*        ACEPTADA DE ESE TIPO, PARA EL DESGLOSE DE 110-ESTADISTICAS.
021800   03  WKS-TIPRE-CONT-ACEPT   PIC 9(07) COMP VALUE 0.
021900         03  WKS-TIPRE-MONTO-ACEPT  PIC 9(13)V99 VALUE ZEROES.
022000         03  FILLER                 PIC X(04).
022100 01  WKS-TIPRE-CONTADORES.
022200*        WKS-TIPRE-CONT VIVE FUERA DE WKS-TABLA-TIPRE PORQUE ES EL
022300*        OBJETO DE LA CLAUSULA DEPENDING ON DE LA TABLA.
022400     02  WKS-TIPRE-CONT             PIC 9(04) COMP VALUE ZEROES.
022500     02  FILLER                     PIC X(04).
022600******************************************************************
022700*                  T A B L A   D E   E S T A D O S               *
022800******************************************************************
022900 01  WKS-TABLA-ESTAD.
023000     02  WKS-ESTAD-ITEM OCCURS 50 TIMES
023100                         INDEXED BY IX-ESTAD.
023200*        50 ENTRADAS BASTAN DE SOBRA: EL CATALOGO DE ESTADOS RARA
023300*        VEZ PASA DE UNA DOCENA DE RENGLONES EN PRODUCCION.
023400   03  EST-ID-TAB             PIC 9(04).
023500         03  EST-NOMBRE-TAB         PIC X(25).
023600         03  EST-DESCRIPCION-TAB    PIC X(50).
023700         03  FILLER                 PIC X(04).
023800 01  WKS-ESTAD-CONTADORES.
023900     02  WKS-ESTAD-CONT             PIC 9(04) COMP VALUE ZEROES.
024000*        SE RESUELVE UNA SOLA VEZ EN 030-CARGA-ESTAD Y QUEDA FIJO
024100*        PARA TODA LA CORRIDA; NO CAMBIA DE UNA SOLICITUD A OTRA.
024200     02  WKS-ID-ESTADO-PEND         PIC 9(04) VALUE ZEROES.
024300     02  WKS-NOMBRE-PENDIENTE       PIC X(25) VALUE 'PENDIENTE'.
024400     02  FILLER                     PIC X(04).
024500******************************************************************
024600*          FECHA DE CORRIDA (SOLO PARA BITACORA DE SALIDA)       *
024700******************************************************************
024800 01  WKS-FECHA-SISTEMA              PIC 9(08) VALUE ZEROES.
024900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
025000     02  WKS-ANIO-SIS               PIC 9(04).
025100     02  WKS-MES-SIS                PIC 9(02).
025200     02  WKS-DIA-SIS                PIC 9(02).
025300*    LA REDEFINES SOLO SE USA PARA EL ENCABEZADO DEL REPORTE DE
025400*    110-ESTADISTICAS; NINGUNA VALIDACION DE LA SOLICITUD DEPENDE
025500*    DE LA FECHA DE CORRIDA.
025600******************************************************************
025700*   24/03/1993 CHAG - TICKET 100292: TOPE DE PLAZO FIJADO POR    *
025800*   EL AREA DE NEGOCIO, VER PARRAFO 062-VALIDA-PLAZO                 *
025900******************************************************************
026000 77  WKS-PLAZO-MAXIMO-MESES     PIC 9(03) COMP VALUE 120.
026100******************************************************************
026200*             A R E A   D E   T R A B A J O   E M A I L          *
026300******************************************************************
026400 01  WKS-EMAIL-TRABAJO.
026500*    40 POSICIONES ALCANZAN PARA EL EMAIL MAS LARGO QUE SOLIC01
026600*    PUEDE TRAER (TRX-EMAIL); NO HAY TRUNCAMIENTO EN EL MOVE.
026700     02  WKS-EMAIL-VALIDA           PIC X(40).
026800 01  WKS-EMAIL-TABLA REDEFINES WKS-EMAIL-TRABAJO.
026900*    LA REDEFINES POR CARACTER PERMITE RECORRER EL EMAIL UNO A UNO
027000*    EN 065-LOCALIZA-CARACTERES-EMAIL SIN VERBOS INTRINSECOS.
027100     02  WKS-EMAIL-CAR              PIC X(01) OCCURS 40 TIMES.
027200******************************************************************
027300*                B A N D E R A S   Y   S W I T C H E S           *
027400******************************************************************
027500 01  WKS-VALIDACION.
027600*    ARRANCA EN 'S' AL ENTRAR A 060-VALIDA-SOLICITUD Y SOLO SE
027700*    APAGA CUANDO ALGUNA VALIDA-XXX ENCUENTRA UN CAMPO INVALIDO.
027800     02  WKS-VALIDA-OK              PIC X(01) VALUE 'S'.
027900         88  SOLICITUD-VALIDA                 VALUE 'S'.
028000         88  SOLICITUD-INVALIDA               VALUE 'N'.
028100*    SE ENCIENDE EN 070-BUSCA-TIPRE SOLO CUANDO EL SEARCH ALL
028200*    LOCALIZA EL TIPO; PERMANECE EN 'N' SI EL WHEN NUNCA SE CUMPLE.
028300     02  WKS-TIPRE-OK                PIC X(01) VALUE 'N'.
028400         88  TIPRE-ENCONTRADO                 VALUE 'S'.
028500*    SOLO SE EVALUA CUANDO WKS-TIPRE-OK YA ESTA EN 'S', PORQUE EL
028600*    RANGO SE COMPARA CONTRA LOS MONTOS DEL TIPO YA LOCALIZADO.
028700     02  WKS-RANGO-OK                PIC X(01) VALUE 'N'.
028800         88  MONTO-EN-RANGO                   VALUE 'S'.
028900*    SE ENCIENDE EN LA LECTURA ANTICIPADA (040-LEE-SOLICITUD) EN
029000*    CUANTO EL READ DEVUELVE AT END, NUNCA DENTRO DEL PROCESO.
029100     02  WKS-FIN-SOLIN               PIC 9(01) VALUE ZEROES.
029200         88  FIN-SOLIN                         VALUE 1.
029300     02  FILLER                      PIC X(04).
029400******************************************************************
029500*                S U B I N D I C E S   D E   T R A B A J O       *
029600******************************************************************
029700 01  WKS-SUBINDICES.
029800*    GUARDA EL INDICE DE LA TABLA DE TIPOS DONDE 070-BUSCA-TIPRE
029900*    LOCALIZO EL TIPO, PARA QUE 080 Y 091 NO TENGAN QUE VOLVER
030000*    A BUSCARLO.
030100     02  WKS-IX-TIPRE-ENC            PIC 9(04) COMP VALUE ZEROES.
030200     02  WKS-IX-ESTAD                PIC 9(04) COMP VALUE ZEROES.
030300*    INDICE DE BARRIDO DE 065-LOCALIZA-CARACTERES-EMAIL, DE 1 A 40.
030400     02  WKS-I-EMAIL                 PIC 9(02) COMP VALUE ZEROES.
030500*    LOS TRES CAMPOS SIGUIENTES SON POSICIONES DENTRO DEL EMAIL;
030600*    SE REINICIAN EN CERO ANTES DE CADA SOLICITUD.
030700     02  WKS-POS-ARROBA              PIC 9(02) COMP VALUE ZEROES.
030800     02  WKS-POS-PUNTO               PIC 9(02) COMP VALUE ZEROES.
030900     02  WKS-POS-FIN                 PIC 9(02) COMP VALUE ZEROES.
031000     02  FILLER                      PIC X(04).
031100******************************************************************
031200*             C O N T A D O R E S   D E   L A   C O R R I D A    *
031300******************************************************************
031400 01  WKS-CONTADORES-CORRIDA.
031500*    LOS TRES CONTADORES SIGUIENTES SE IMPRIMEN EN 110-ESTADISTICAS
031600*    Y DEBEN CUADRAR ENTRE SI AL CIERRE DE LA CORRIDA.
031700     02  WKS-LEIDOS                  PIC 9(07) COMP VALUE ZEROES.
031800     02  WKS-ACEPTADAS               PIC 9(07) COMP VALUE ZEROES.
031900     02  WKS-RECHAZADAS              PIC 9(07) COMP VALUE ZEROES.
032000*    CONSECUTIVO DE SOL-ID; ARRANCA EN CERO PORQUE EL MAESTRO SE
032100*    REGENERA COMPLETO EN CADA CORRIDA (NO ES UN ARCHIVO ACUMULADO).
032200     02  WKS-PROXIMO-ID              PIC 9(09) COMP VALUE ZEROES.
032300*    SUMA DE TODOS LOS MONTOS ACEPTADOS, SIN IMPORTAR EL TIPO;
032400*    EL DESGLOSE POR TIPO VIVE EN WKS-TIPRE-MONTO-ACEPT.
032500     02  WKS-MONTO-ACEPTADO-TOTAL    PIC 9(13)V99 VALUE ZEROES.
032600     02  FILLER                      PIC X(04).
032700******************************************************************
032800*         A R E A   D E L   M O T I V O   D E   R E C H A Z O    *
032900******************************************************************
033000 01  WKS-MOTIVO-RECHAZO             PIC X(70) VALUE SPACES.
033100 01  WKS-MOTIVO-TIPO-R REDEFINES WKS-MOTIVO-RECHAZO.
033200*    LA REDEFINES SOLO SE USA EN 071-ARMA-MENSAJE-TIPO-INEXISTENTE
033300*    PARA INSERTAR EL IDENTIFICADOR RECIBIDO DENTRO DEL MENSAJE;
033400*    LAS DEMAS VALIDA-XXX MUEVEN EL MOTIVO COMPLETO SIN REDEFINIR.
033500     02  WKS-MOTIVO-PREFIJO         PIC X(27).
033600     02  WKS-MOTIVO-ID-TIPO         PIC X(04).
033700     02  WKS-MOTIVO-SUFIJO          PIC X(39).
033800******************************************************************
033900*              M A S C A R A S   D E   E D I C I O N             *
034000******************************************************************
034100 01  WKS-EDICION-TOTALES.
034200*    EDICIONES DE SALIDA PARA 110-ESTADISTICAS Y 111; NO SE USAN
034300*    EN NINGUN CALCULO, SOLO EN LOS DISPLAY DE CIERRE.
034400     02  WKS-MASCARA-CONTADOR       PIC ZZZ,ZZ9 VALUE ZEROES.
034500     02  WKS-MASCARA-MONTO      PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
034600     02  FILLER                     PIC X(04).
034700******************************************************************
034800 PROCEDURE DIVISION.
034900******************************************************************
035000*   03/05/1994 CHAG - NORMA DE CODIFICACION DE ESTE PROGRAMA:
035100*   CADA PARRAFO SE NUMERA EN EL ORDEN EN QUE APARECE EN EL FLUJO
035200*   PRINCIPAL (010, 020, 021, 030...); LOS SUBORDINADOS LLEVAN EL
035300*   PREFIJO DEL PARRAFO QUE LOS INVOCA. TODO PARRAFO TIENE SU
035400*   ETIQUETA DE SALIDA NNN-NOMBRE-E, Y SE INVOCA SIEMPRE CON
035500*   PERFORM NNN-NOMBRE THRU NNN-NOMBRE-E, NUNCA A SECAS, PARA QUE
035600*   EL RANGO DE SALTO QUEDE EXPLICITO EN EL CODIGO FUENTE. EL
035700*   UNICO GO TO DEL PROGRAMA (EN 062-VALIDA-PLAZO) SALTA DENTRO
035800*   DEL MISMO RANGO, A SU PROPIA ETIQUETA DE SALIDA, PARA CORTAR
035900*   UNA VALIDACION SIN ANIDAR MAS NIVELES DE IF.
036000******************************************************************
036100*               S E C C I O N    P R I N C I P A L
036200******************************************************************
036300 000-MAIN SECTION.
036400*    ENTRA CON : NADA (ES EL ARRANQUE DEL PROGRAMA)
036500*    SALE CON  : LOS CINCO ARCHIVOS CERRADOS Y RETURN-CODE EN 0
036600*    LOGICA    : CARGA CATALOGOS, PROCESA TRANSACCIONES Y CIERRA
036700*    LOS CATALOGOS SE CARGAN COMPLETOS A MEMORIA ANTES DE TOCAR
036800*    LA PRIMERA TRANSACCION, YA QUE SU VOLUMEN ES PEQUEÑO Y SE
036900*    CONSULTAN UNA VEZ POR CADA SOLICITUD LEIDA DEL DIA.
037000*    SI CUALQUIER ARCHIVO NO ABRE, 010-APERTURA-ARCHIVOS DETIENE
037100*    LA CORRIDA DESDE ADENTRO; NO HAY VALIDACION DE RETORNO AQUI.
037200     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E
037300     PERFORM 020-CARGA-TIPRE THRU 020-CARGA-TIPRE-E
037400     PERFORM 030-CARGA-ESTAD THRU 030-CARGA-ESTAD-E
037500*    LECTURA ANTICIPADA (READ-AHEAD): EL PRIMER REGISTRO SE LEE
037600*    AQUI Y CADA VUELTA DEL CICLO LEE EL SIGUIENTE, PARA QUE LA
037700*    BANDERA DE FIN DE ARCHIVO SE ENCIENDA ANTES DE INTENTAR
037800*    PROCESAR UN REGISTRO QUE YA NO EXISTE.
037900     PERFORM 040-LEE-SOLICITUD THRU 040-LEE-SOLICITUD-E
038000     PERFORM 050-PROCESA-SOLICITUDES THRU 050-PROCESA-SOLICITUDES-E
038100            UNTIL FIN-SOLIN
038200*    LAS ESTADISTICAS SE IMPRIMEN DESPUES DE CERRAR EL CICLO DE
038300*    LECTURA, PERO ANTES DE CERRAR LOS ARCHIVOS, PORQUE TODAVIA
038400*    SE CONSULTA LA TABLA EN MEMORIA DE TIPOS DE PRESTAMO.
038500     PERFORM 110-ESTADISTICAS THRU 110-ESTADISTICAS-E
038600     PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
038700     STOP RUN.
038800 000-MAIN-E. EXIT.
038900
039000******************************************************************
039100*            A P E R T U R A   D E   A R C H I V O S             *
039200******************************************************************
039300 010-APERTURA-ARCHIVOS SECTION.
039400*    ENTRA CON : LOS CINCO ARCHIVOS DEL PROGRAMA CERRADOS
039500*    SALE CON  : LOS CINCO ARCHIVOS ABIERTOS, O LA CORRIDA ABORTADA
039600*    LOGICA    : ABRE EN ORDEN Y ABORTA LA CORRIDA SI ALGUNO FALLA
039700*    LA FECHA DE CORRIDA SOLO SIRVE PARA EL ENCABEZADO DEL REPORTE
039800*    DE CIERRE; NO ENTRA EN NINGUN CALCULO NI VALIDACION.
039900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
040000     MOVE   'SOL1001'    TO PROGRAMA
040100*    30/10/1998 MRAM - LA FECHA DE CORRIDA SE TOMA CON SIGLO
040200*    COMPLETO (AAAAMMDD) PARA EVITAR EL PROBLEMA DEL AÑO 2000.
040300     OPEN INPUT  TIPOS-PRESTAMO ESTADOS SOLICITUDES-IN
040400          OUTPUT SOLICITUDES-MAESTRO ERRORES
040500*    TIPOS-PRESTAMO ES EL PRIMER ARCHIVO QUE SE ABRE PORQUE ES EL
040600*    CATALOGO QUE SE CONSULTA CON MAS FRECUENCIA (UNA VEZ POR
040700*    SOLICITUD LEIDA).
040800     IF FS-TIPRE NOT EQUAL 0
040900        MOVE 'OPEN'          TO ACCION
041000        MOVE SPACES          TO LLAVE
041100        MOVE 'TIPPRES'       TO ARCHIVO
041200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041300                              FS-TIPRE, FSE-TIPRE
041400        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
041500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TIPOS-PRESTAMO <<<'
041600                UPON CONSOLE
041700        MOVE 91 TO RETURN-CODE
041800        STOP RUN
041900     END-IF
042000
042100*    ESTADOS SE ABRE EN SEGUNDO LUGAR; SI TIPOS-PRESTAMO YA FALLO
042200*    LA CORRIDA TERMINO ANTES DE LLEGAR AQUI.
042300     IF FS-ESTAD NOT EQUAL 0
042400        MOVE 'OPEN'          TO ACCION
042500        MOVE SPACES          TO LLAVE
042600        MOVE 'ESTADOS'       TO ARCHIVO
042700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042800                              FS-ESTAD, FSE-ESTAD
042900        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
043000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ESTADOS <<<'
043100                UPON CONSOLE
043200        MOVE 91 TO RETURN-CODE
043300        STOP RUN
043400     END-IF
043500
043600*    SOLICITUDES-IN ES EL ARCHIVO DE TRANSACCIONES DEL DIA; SIN EL
043700*    NO HAY NADA QUE PROCESAR EN 050-PROCESA-SOLICITUDES.
043800     IF FS-SOLIN NOT EQUAL 0
043900        MOVE 'OPEN'          TO ACCION
044000        MOVE SPACES          TO LLAVE
044100        MOVE 'SOLIN'         TO ARCHIVO
044200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044300                              FS-SOLIN, FSE-SOLIN
044400        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
044500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SOLICITUDES-IN <<<'
044600                UPON CONSOLE
044700        MOVE 91 TO RETURN-CODE
044800        STOP RUN
044900     END-IF
045000
045100*    SOLICITUDES-MAESTRO ES EL ARCHIVO DE SALIDA DONDE QUEDAN LAS
045200*    SOLICITUDES ACEPTADAS CON SU ESTADO INICIAL DE PENDIENTE.
045300     IF FS-SOLMA NOT EQUAL 0
045400        MOVE 'OPEN'          TO ACCION
045500        MOVE SPACES          TO LLAVE
045600        MOVE 'SOLMA'         TO ARCHIVO
045700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045800                              FS-SOLMA, FSE-SOLMA
045900        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
046000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SOLIC-MAESTRO <<<'
046100                UPON CONSOLE
046200        MOVE 91 TO RETURN-CODE
046300        STOP RUN
046400     END-IF
046500
046600*    ERRORES ES EL SEGUNDO ARCHIVO DE SALIDA, CON LAS SOLICITUDES
046700*    QUE NO PASARON ALGUNA DE LAS VALIDACIONES DE 060 O 080.
046800     IF FS-ERRSL NOT EQUAL 0
046900        MOVE 'OPEN'          TO ACCION
047000        MOVE SPACES          TO LLAVE
047100        MOVE 'ERRORES'       TO ARCHIVO
047200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047300                              FS-ERRSL, FSE-ERRSL
047400        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
047500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ERRORES <<<'
047600                UPON CONSOLE
047700        MOVE 91 TO RETURN-CODE
047800        STOP RUN
047900     END-IF.
048000 010-APERTURA-ARCHIVOS-E. EXIT.
048100
048200******************************************************************
048300*     C A R G A   D E L   C A T A L O G O   D E   T I P O S      *
048400******************************************************************
048500 020-CARGA-TIPRE SECTION.
048600*    ENTRA CON : TIPOS-PRESTAMO ABIERTO EN INPUT, SIN LEER
048700*    SALE CON  : WKS-TABLA-TIPRE LLENA Y TIPOS-PRESTAMO EN EOF
048800*    LOGICA    : LEE Y ACUMULA HASTA HIGH-VALUES (FIN DE ARCHIVO)
048900*    EL CATALOGO DE TIPOS DE PRESTAMO VIENE ORDENADO POR TIP-ID
049000*    Y SE CARGA A LA TABLA EN ESE MISMO ORDEN, PORQUE 070-BUSCA-TIPRE
049100*    LOCALIZA CADA TIPO CON SEARCH ALL (BUSQUEDA BINARIA).
049200*    WKS-TIPRE-CONT ARRANCA EN CERO PORQUE ES EL OBJETO DEL
049300*    DEPENDING ON DE LA TABLA; SE VA INCREMENTANDO EN 021.
049400     MOVE ZEROES TO WKS-TIPRE-CONT
049500     READ TIPOS-PRESTAMO NEXT RECORD
049600          AT END MOVE HIGH-VALUES TO TIP-ID
049700     END-READ
049800     PERFORM 021-CARGA-TIPRE-ITEM THRU 021-CARGA-TIPRE-ITEM-E
049900            UNTIL TIP-ID = HIGH-VALUES.
050000 020-CARGA-TIPRE-E. EXIT.
050100
050200******************************************************************
050300*     A L T A   D E   U N   T I P O   E N   L A   T A B L A      *
050400******************************************************************
050500 021-CARGA-TIPRE-ITEM SECTION.
050600*    ENTRA CON : UN REGISTRO DE TIPOS-PRESTAMO YA LEIDO
050700*    SALE CON  : ESE REGISTRO EN LA TABLA Y EL SIGUIENTE YA LEIDO
050800*    LOGICA    : COPIA UN RENGLON DEL CATALOGO Y AVANZA LA LECTURA
050900*    LA TABLA SE LLENA EN EL MISMO ORDEN EN QUE LLEGAN LOS
051000*    REGISTROS DEL CATALOGO, SIN REACOMODAR NADA.
051100     ADD 1 TO WKS-TIPRE-CONT
051200     MOVE TIP-ID          TO TIP-ID-TAB      (WKS-TIPRE-CONT)
051300     MOVE TIP-NOMBRE      TO TIP-NOMBRE-TAB  (WKS-TIPRE-CONT)
051400     MOVE TIP-MONTO-MIN   TO TIP-MONTO-MIN-TAB (WKS-TIPRE-CONT)
051500     MOVE TIP-MONTO-MAX   TO TIP-MONTO-MAX-TAB (WKS-TIPRE-CONT)
051600     MOVE TIP-TASA        TO TIP-TASA-TAB     (WKS-TIPRE-CONT)
051700     MOVE TIP-VALID-AUTO  TO TIP-VALID-AUTO-TAB (WKS-TIPRE-CONT)
051800     READ TIPOS-PRESTAMO NEXT RECORD
051900          AT END MOVE HIGH-VALUES TO TIP-ID
052000     END-READ.
052100 021-CARGA-TIPRE-ITEM-E. EXIT.
052200
052300******************************************************************
052400*     C A R G A   D E L   C A T A L O G O   D E   E S T A D O S  *
052500******************************************************************
052600 030-CARGA-ESTAD SECTION.
052700*    ENTRA CON : ESTADOS ABIERTO EN INPUT, SIN LEER
052800*    SALE CON  : WKS-TABLA-ESTAD LLENA Y WKS-ID-ESTADO-PEND RESUELTO
052900*    LOGICA    : LEE, ACUMULA Y LOCALIZA EL ESTADO PENDIENTE
053000*    IGUAL QUE EN 020, WKS-ESTAD-CONT ARRANCA EN CERO Y SE
053100*    INCREMENTA EN 031 POR CADA RENGLON DEL CATALOGO.
053200     MOVE ZEROES TO WKS-ESTAD-CONT
053300     READ ESTADOS NEXT RECORD
053400          AT END MOVE HIGH-VALUES TO EST-ID
053500     END-READ
053600     PERFORM 031-CARGA-ESTAD-ITEM THRU 031-CARGA-ESTAD-ITEM-E
053700            UNTIL EST-ID = HIGH-VALUES
053800*    EL CATALOGO DE ESTADOS ES PEQUEÑO (DECENAS DE RENGLONES) Y
053900*    NO SE CARGA ORDENADO, POR LO QUE SE LOCALIZA EL ESTADO
054000*    PENDIENTE CON BUSQUEDA SECUENCIAL EN VEZ DE SEARCH ALL.
054100     PERFORM 032-BUSCA-ESTADO-PENDIENTE THRU
054200            032-BUSCA-ESTADO-PENDIENTE-E VARYING WKS-IX-ESTAD
054300             FROM 1 BY 1 UNTIL WKS-IX-ESTAD > WKS-ESTAD-CONT
054400                            OR WKS-ID-ESTADO-PEND > ZEROES
054500     IF WKS-ID-ESTADO-PEND = ZEROES
054600        DISPLAY '>>> NO EXISTE EL ESTADO "PENDIENTE" EN EL <<<'
054700                UPON CONSOLE
054800        DISPLAY '>>> CATALOGO DE ESTADOS - CORRIDA ABORTADA <<<'
054900                UPON CONSOLE
055000        PERFORM 120-CIERRA-ARCHIVOS THRU 120-CIERRA-ARCHIVOS-E
055100        MOVE 91 TO RETURN-CODE
055200        STOP RUN
055300     END-IF.
055400 030-CARGA-ESTAD-E. EXIT.
055500
055600******************************************************************
055700*   A L T A   D E   U N   E S T A D O   E N   L A   T A B L A    *
055800******************************************************************
055900 031-CARGA-ESTAD-ITEM SECTION.
056000*    ENTRA CON : UN REGISTRO DE ESTADOS YA LEIDO
056100*    SALE CON  : ESE REGISTRO EN LA TABLA Y EL SIGUIENTE YA LEIDO
056200*    LOGICA    : COPIA UN RENGLON DEL CATALOGO Y AVANZA LA LECTURA
056300*    SE COPIAN LOS TRES CAMPOS DEL CATALOGO TAL CUAL VIENEN; EL
056400*    NOMBRE 'PENDIENTE' SE COMPARA MAS ADELANTE EN 032.
056500     ADD 1 TO WKS-ESTAD-CONT
056600     MOVE EST-ID          TO EST-ID-TAB   (WKS-ESTAD-CONT)
056700     MOVE EST-NOMBRE      TO EST-NOMBRE-TAB (WKS-ESTAD-CONT)
056800     MOVE EST-DESCRIPCION TO EST-DESCRIPCION-TAB (WKS-ESTAD-CONT)
056900     READ ESTADOS NEXT RECORD
057000          AT END MOVE HIGH-VALUES TO EST-ID
057100     END-READ.
057200 031-CARGA-ESTAD-ITEM-E. EXIT.
057300
057400******************************************************************
057500*    L O C A L I Z A   E L   E S T A D O   P E N D I E N T E     *
057600******************************************************************
057700 032-BUSCA-ESTADO-PENDIENTE SECTION.
057800*    ENTRA CON : WKS-IX-ESTAD APUNTANDO A UNA ENTRADA DE LA TABLA
057900*    SALE CON  : WKS-ID-ESTADO-PEND LLENO SI ESA ENTRADA ERA 'PENDIENTE'
058000*    LOGICA    : COMPARA EL NOMBRE CONTRA EL LITERAL 'PENDIENTE'
058100*    SE COMPARA CONTRA EL LITERAL 'PENDIENTE' PORQUE EL CATALOGO
058200*    DE ESTADOS NO TRAE UN CODIGO FIJO PARA EL ESTADO INICIAL.
058300     IF EST-NOMBRE-TAB (WKS-IX-ESTAD) = WKS-NOMBRE-PENDIENTE
058400        MOVE EST-ID-TAB (WKS-IX-ESTAD) TO WKS-ID-ESTADO-PEND
058500     END-IF.
058600 032-BUSCA-ESTADO-PENDIENTE-E. EXIT.
058700
058800******************************************************************
058900*     L E C T U R A   D E   L A S   S O L I C I T U D E S        *
059000******************************************************************
059100 040-LEE-SOLICITUD SECTION.
059200*    ENTRA CON : SOLICITUDES-IN ABIERTO
059300*    SALE CON  : UNA TRANSACCION NUEVA EN REG-TRXSL, O WKS-FIN-SOLIN EN 1
059400*    LOGICA    : LECTURA ANTICIPADA DEL ARCHIVO DE TRANSACCIONES
059500*    ESTE PARRAFO SE INVOCA UNA VEZ ANTES DEL CICLO (LECTURA
059600*    ANTICIPADA) Y UNA VEZ MAS AL FINAL DE CADA VUELTA DE
059700*    050-PROCESA-SOLICITUDES.
059800     READ SOLICITUDES-IN NEXT RECORD
059900          AT END MOVE 1 TO WKS-FIN-SOLIN
060000     END-READ.
060100 040-LEE-SOLICITUD-E. EXIT.
060200
060300******************************************************************
060400*   P R O C E S O   D E   C A D A   S O L I C I T U D            *
060500******************************************************************
060600 050-PROCESA-SOLICITUDES SECTION.
060700*    ENTRA CON : UNA TRANSACCION EN REG-TRXSL, SIN VALIDAR
060800*    SALE CON  : LA SOLICITUD GRABADA EN EL MAESTRO O EN ERRORES
060900*    LOGICA    : VALIDA, BUSCA TIPO, VALIDA RANGO Y GRABA O RECHAZA
061000*    CADENA DE PROCESO DE LA SOLICITUD: SI FALLA LA VALIDACION
061100*    DE CAMPOS, O EL TIPO DE PRESTAMO NO EXISTE EN EL CATALOGO,
061200*    O EL MONTO NO CAE EN EL RANGO DEL TIPO, LA SOLICITUD SE
061300*    RECHAZA Y SE ESCRIBE EN EL ARCHIVO DE ERRORES; SOLO LLEGA
061400*    AL MAESTRO LA QUE PASA LAS TRES COMPUERTAS.
061500*    WKS-LEIDOS CUENTA TODA SOLICITUD QUE ENTRA AQUI, SE ACEPTE O
061600*    SE RECHACE MAS ADELANTE.
061700     ADD 1 TO WKS-LEIDOS
061800     PERFORM 060-VALIDA-SOLICITUD THRU 060-VALIDA-SOLICITUD-E
061900     IF SOLICITUD-VALIDA
062000*    SOLO SE BUSCA EL TIPO DE PRESTAMO SI LA SOLICITUD YA PASO
062100*    TODAS LAS VALIDACIONES DE CAMPO DE 060-VALIDA-SOLICITUD.
062200  PERFORM 070-BUSCA-TIPRE THRU 070-BUSCA-TIPRE-E
062300        IF TIPRE-ENCONTRADO
062400*    EL RANGO DE MONTO SOLO SE EVALUA CONTRA EL TIPO YA
062500*    LOCALIZADO; SI EL TIPO NO EXISTIERA NO HABRIA CONTRA QUE
062600*    COMPARAR.
062700     PERFORM 080-VALIDA-RANGO-MONTO THRU 080-VALIDA-RANGO-MONTO-E
062800           IF MONTO-EN-RANGO
062900              PERFORM 090-GRABA-SOLICITUD THRU 090-GRABA-SOLICITUD-E
063000           ELSE
063100              PERFORM 100-GRABA-ERROR THRU 100-GRABA-ERROR-E
063200           END-IF
063300        ELSE
063400           PERFORM 100-GRABA-ERROR THRU 100-GRABA-ERROR-E
063500        END-IF
063600     ELSE
063700        PERFORM 100-GRABA-ERROR THRU 100-GRABA-ERROR-E
063800     END-IF
063900     PERFORM 040-LEE-SOLICITUD THRU 040-LEE-SOLICITUD-E.
064000 050-PROCESA-SOLICITUDES-E. EXIT.
064100
064200******************************************************************
064300*      V A L I D A C I O N   D E   C A M P O S   D E   L A       *
064400*                   S O L I C I T U D   R E C I B I D A          *
064500******************************************************************
064600 060-VALIDA-SOLICITUD SECTION.
064700*    ENTRA CON : LA TRANSACCION LEIDA EN 040
064800*    SALE CON  : WKS-VALIDA-OK Y WKS-MOTIVO-RECHAZO RESUELTOS
064900*    LOGICA    : ENCADENA LAS VALIDACIONES DE CAMPO EN ORDEN FIJO
065000*    CADA VALIDA-XXX SOLO CORRE SI LAS ANTERIORES NO HAN
065100*    MARCADO YA LA SOLICITUD COMO INVALIDA (WKS-VALIDA-OK),
065200*    PARA QUE WKS-MOTIVO-RECHAZO CONSERVE EL PRIMER MOTIVO.
065300*    SE REINICIA WKS-VALIDA-OK EN 'S' PARA CADA SOLICITUD NUEVA;
065400*    SI SE DEJARA EL VALOR DE LA SOLICITUD ANTERIOR, UNA SOLICITUD
065500*    VALIDA PODRIA HEREDAR EL RECHAZO DE LA QUE LA PRECEDIO.
065600     MOVE 'S'    TO WKS-VALIDA-OK
065700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
065800*    EL ORDEN DE LAS VALIDACIONES (MONTO, PLAZO, EMAIL, TIPO) NO
065900*    ES ARBITRARIO: ASI LO PIDIO EL AREA DE NEGOCIO PARA QUE EL
066000*    MOTIVO DE RECHAZO INFORMADO SEA SIEMPRE EL MISMO ANTE LOS
066100*    MISMOS CAMPOS MALOS.
066200     PERFORM 061-VALIDA-MONTO THRU 061-VALIDA-MONTO-E
066300     IF SOLICITUD-VALIDA
066400        PERFORM 062-VALIDA-PLAZO THRU 062-VALIDA-PLAZO-E
066500     END-IF
066600     IF SOLICITUD-VALIDA
066700        PERFORM 063-VALIDA-EMAIL THRU 063-VALIDA-EMAIL-E
066800     END-IF
066900     IF SOLICITUD-VALIDA
067000        PERFORM 066-VALIDA-TIPO-PRESENTE THRU 066-VALIDA-TIPO-PRESENTE-E
067100     END-IF.
067200 060-VALIDA-SOLICITUD-E. EXIT.
067300
067400******************************************************************
067500* V A L I D A C I O N   D E L   M O N T O   S O L I C I T A D O  *
067600******************************************************************
067700 061-VALIDA-MONTO SECTION.
067800*    ENTRA CON : SOLICITUD-VALIDA EN 'S' (VIENE DE 060)
067900*    SALE CON  : WKS-VALIDA-OK EN 'N' SI TRX-MONTO NO ES POSITIVO
068000*    LOGICA    : COMPARA TRX-MONTO CONTRA CERO
068100*    UN MONTO EN CERO O NEGATIVO NO TIENE SENTIDO DE NEGOCIO Y SE
068200*    RECHAZA ANTES DE CONSULTAR NINGUN CATALOGO.
068300     IF TRX-MONTO NOT > ZEROES
068400        MOVE 'N' TO WKS-VALIDA-OK
068500        MOVE 'EL MONTO SOLICITADO DEBE SER UN NUMERO POSITIVO'
068600             TO WKS-MOTIVO-RECHAZO
068700     END-IF.
068800 061-VALIDA-MONTO-E. EXIT.
068900
069000******************************************************************
069100*   V A L I D A C I O N   D E L   P L A Z O   E N   M E S E S    *
069200******************************************************************
069300 062-VALIDA-PLAZO SECTION.
069400*    ENTRA CON : SOLICITUD-VALIDA EN 'S' (VIENE DE 060, VIA 061)
069500*    SALE CON  : WKS-VALIDA-OK EN 'N' SI EL PLAZO ES INVALIDO O EXCEDE 120
069600*    LOGICA    : COMPARA TRX-PLAZO CONTRA CERO Y CONTRA EL TOPE
069700*    SI EL PLAZO NO ES POSITIVO SE CORTA AQUI CON GO TO, PARA NO
069800*    ANIDAR EL SEGUNDO CHEQUEO (TOPE DE 120 MESES) DENTRO DE UN
069900*    IF SOLICITUD-VALIDA COMO EN LAS DEMAS VALIDA-XXX.
070000     IF TRX-PLAZO NOT > ZEROES
070100        MOVE 'N' TO WKS-VALIDA-OK
070200        MOVE 'EL PLAZO EN MESES DEBE SER UN NUMERO POSITIVO'
070300             TO WKS-MOTIVO-RECHAZO
070400        GO TO 062-VALIDA-PLAZO-E
070500     END-IF
070600*    24/03/1993 CHAG - TICKET 100292: EL AREA DE NEGOCIO FIJO EN
070700*    120 MESES (10 ANIOS) EL PLAZO MAXIMO QUE PUEDE OTORGARSE,
070800*    SIN IMPORTAR EL TIPO DE PRESTAMO SOLICITADO.
070900     IF TRX-PLAZO > WKS-PLAZO-MAXIMO-MESES
071000        MOVE 'N' TO WKS-VALIDA-OK
071100        MOVE 'EL PLAZO EN MESES NO PUEDE SER MAYOR A 120'
071200             TO WKS-MOTIVO-RECHAZO
071300     END-IF.
071400 062-VALIDA-PLAZO-E. EXIT.
071500
071600******************************************************************
071700*V A L I D A C I O N   D E L   C O R R E O   E L E C T R O N I C O*
071800******************************************************************
071900 063-VALIDA-EMAIL SECTION.
072000*    ENTRA CON : SOLICITUD-VALIDA EN 'S'
072100*    SALE CON  : WKS-VALIDA-OK EN 'N' SI EL EMAIL FALTA O TIENE
072200*    LOGICA    : VERIFICA PRESENCIA Y DELEGA LA FORMA A 064
072300*                MAL FORMATO
072400*    EL EMAIL ES OBLIGATORIO PORQUE EL AREA DE NEGOCIO LO USA PARA
072500*    NOTIFICAR AL SOLICITANTE EL RESULTADO DE LA REVISION.
072600     IF TRX-EMAIL = SPACES
072700        MOVE 'N' TO WKS-VALIDA-OK
072800        MOVE 'EL EMAIL DEL SOLICITANTE ES OBLIGATORIO'
072900             TO WKS-MOTIVO-RECHAZO
073000     ELSE
073100        PERFORM 064-VALIDA-FORMATO-EMAIL THRU 064-VALIDA-FORMATO-EMAIL-E
073200     END-IF.
073300 063-VALIDA-EMAIL-E. EXIT.
073400
073500******************************************************************
073600*   14/11/1992 CHAG - VALIDACION DE FORMA DEL CORREO, SIN USAR   *
073700*   VERBOS INTRINSECOS: SE LOCALIZA LA ARROBA, EL ULTIMO PUNTO   *
073800*   POSTERIOR A ELLA Y EL ULTIMO CARACTER NO EN BLANCO.          *
073900******************************************************************
074000 064-VALIDA-FORMATO-EMAIL SECTION.
074100*    ENTRA CON : TRX-EMAIL DISTINTO DE SPACES
074200*    SALE CON  : WKS-VALIDA-OK EN 'N' SI LA FORMA DEL EMAIL ES INVALIDA
074300*    LOGICA    : UBICA ARROBA Y PUNTO Y VALIDA SU POSICION RELATIVA
074400*    SE COPIA A WKS-EMAIL-VALIDA PARA PODER RECORRERLO CON LA
074500*    REDEFINES POR CARACTER (WKS-EMAIL-CAR) SIN TOCAR TRX-EMAIL.
074600     MOVE TRX-EMAIL TO WKS-EMAIL-VALIDA
074700     MOVE ZEROES    TO WKS-POS-ARROBA WKS-POS-PUNTO WKS-POS-FIN
074800     PERFORM 065-LOCALIZA-CARACTERES-EMAIL THRU
074900            065-LOCALIZA-CARACTERES-EMAIL-E VARYING WKS-I-EMAIL
075000             FROM 1 BY 1 UNTIL WKS-I-EMAIL > 40
075100*    LA ARROBA DEBE ESTAR EN LA SEGUNDA POSICION O MAS ADELANTE,
075200*    PORQUE UN EMAIL NO PUEDE EMPEZAR CON ARROBA.
075300     IF WKS-POS-ARROBA < 2
075400        MOVE 'N' TO WKS-VALIDA-OK
075500        MOVE 'EL FORMATO DEL EMAIL ES INVALIDO'
075600             TO WKS-MOTIVO-RECHAZO
075700     ELSE
075800        IF WKS-POS-PUNTO NOT > WKS-POS-ARROBA + 1
075900           MOVE 'N' TO WKS-VALIDA-OK
076000           MOVE 'EL FORMATO DEL EMAIL ES INVALIDO'
076100                TO WKS-MOTIVO-RECHAZO
076200        ELSE
076300           IF WKS-POS-FIN NOT > WKS-POS-PUNTO
076400              MOVE 'N' TO WKS-VALIDA-OK
076500              MOVE 'EL FORMATO DEL EMAIL ES INVALIDO'
076600                   TO WKS-MOTIVO-RECHAZO
076700           END-IF
076800        END-IF
076900     END-IF.
077000 064-VALIDA-FORMATO-EMAIL-E. EXIT.
077100
077200******************************************************************
077300*         L O C A L I Z A   A R R O B A   Y   P U N T O          *
077400******************************************************************
077500 065-LOCALIZA-CARACTERES-EMAIL SECTION.
077600*    ENTRA CON : WKS-I-EMAIL COMO INDICE DE BARRIDO
077700*    SALE CON  : WKS-POS-ARROBA, WKS-POS-PUNTO Y WKS-POS-FIN ACTUALIZADOS
077800*    LOGICA    : EVALUA UN CARACTER DEL EMAIL POR CADA INVOCACION
077900*    SOLO SE GUARDA LA PRIMERA ARROBA ENCONTRADA (WKS-POS-ARROBA
078000*    = ZEROES); SI HUBIERA MAS DE UNA, LAS SIGUIENTES SE IGNORAN.
078100     IF WKS-EMAIL-CAR (WKS-I-EMAIL) = '@' AND
078200        WKS-POS-ARROBA = ZEROES
078300        MOVE WKS-I-EMAIL TO WKS-POS-ARROBA
078400     END-IF
078500     IF WKS-EMAIL-CAR (WKS-I-EMAIL) = '.' AND
078600        WKS-POS-ARROBA > ZEROES
078700        MOVE WKS-I-EMAIL TO WKS-POS-PUNTO
078800     END-IF
078900     IF WKS-EMAIL-CAR (WKS-I-EMAIL) NOT = SPACE
079000        MOVE WKS-I-EMAIL TO WKS-POS-FIN
079100     END-IF.
079200 065-LOCALIZA-CARACTERES-EMAIL-E. EXIT.
079300
079400******************************************************************
079500* V A L I D A C I O N   D E L   T I P O   D E   P R E S T A M O  *
079600******************************************************************
079700 066-VALIDA-TIPO-PRESENTE SECTION.
079800*    ENTRA CON : SOLICITUD-VALIDA EN 'S'
079900*    SALE CON  : WKS-VALIDA-OK EN 'N' SI NO VINO IDENTIFICADOR DE TIPO
080000*    LOGICA    : COMPARA TRX-ID-TIPO CONTRA CERO
080100*    AQUI SOLO SE VALIDA QUE VENGA UN IDENTIFICADOR; QUE ESE
080200*    TIPO EXISTA EN EL CATALOGO LO CONFIRMA 070-BUSCA-TIPRE MAS
080300*    ADELANTE, YA QUE ESA VALIDACION REQUIERE EL ARCHIVO.
080400*    UN IDENTIFICADOR EN CEROS SIGNIFICA QUE EL CAPTURISTA DEJO EL
080500*    CAMPO EN BLANCO EN LA PANTALLA DE CAPTURA DEL DIA.
080600     IF TRX-ID-TIPO = ZEROES
080700        MOVE 'N' TO WKS-VALIDA-OK
080800       MOVE 'EL IDENTIFICADOR DEL TIPO DE PRESTAMO ES OBLIGATORIO'
080900            TO WKS-MOTIVO-RECHAZO
081000     END-IF.
081100 066-VALIDA-TIPO-PRESENTE-E. EXIT.
081200
081300******************************************************************
081400*    B U S Q U E D A   D E L   T I P O   D E   P R E S T A M O   *
081500******************************************************************
081600 070-BUSCA-TIPRE SECTION.
081700*    ENTRA CON : SOLICITUD-VALIDA EN 'S' Y TRX-ID-TIPO LLENO
081800*    SALE CON  : WKS-TIPRE-OK EN 'S' Y WKS-IX-TIPRE-ENC LLENO SI EXISTE
081900*    LOGICA    : SEARCH ALL POR TIP-ID-TAB (BUSQUEDA BINARIA)
082000*    SEARCH ALL EXIGE QUE LA TABLA ESTE EN EL ORDEN DECLARADO
082100*    EN SU ASCENDING KEY; 020-CARGA-TIPRE RESPETA ESE ORDEN PORQUE
082200*    EL ARCHIVO FUENTE YA VIENE ORDENADO POR TIP-ID.
082300*    SE REINICIA EN 'N' PORQUE ESTE PARRAFO SE INVOCA UNA VEZ POR
082400*    SOLICITUD; SI QUEDARA EN 'S' DE LA VUELTA ANTERIOR, UN TIPO
082500*    INEXISTENTE PODRIA PASAR COMO ENCONTRADO.
082600     MOVE 'N' TO WKS-TIPRE-OK
082700     SEARCH ALL WKS-TIPRE-ITEM
082800        AT END
082900           PERFORM 071-ARMA-MENSAJE-TIPO-INEXISTENTE THRU
083000                   071-ARMA-MENSAJE-TIPO-INEXISTENTE-E
083100        WHEN TIP-ID-TAB (IX-TIPRE) = TRX-ID-TIPO
083200           MOVE 'S'    TO WKS-TIPRE-OK
083300           SET WKS-IX-TIPRE-ENC TO IX-TIPRE
083400     END-SEARCH.
083500 070-BUSCA-TIPRE-E. EXIT.
083600
083700******************************************************************
083800*     M E N S A J E   D E   T I P O   I N E X I S T E N T E      *
083900******************************************************************
084000 071-ARMA-MENSAJE-TIPO-INEXISTENTE SECTION.
084100*    ENTRA CON : EL SEARCH ALL DE 070 SIN ENCONTRAR EL TIPO
084200*    SALE CON  : WKS-MOTIVO-RECHAZO CON EL IDENTIFICADOR RECIBIDO
084300*    LOGICA    : ARMA EL MOTIVO VIA LA REDEFINES DE TRES CAMPOS
084400     MOVE SPACES              TO WKS-MOTIVO-RECHAZO
084500     MOVE 'EL TIPO DE PRESTAMO CON ID '
084600                               TO WKS-MOTIVO-PREFIJO
084700     MOVE TRX-ID-TIPO          TO WKS-MOTIVO-ID-TIPO
084800     MOVE ' NO EXISTE'         TO WKS-MOTIVO-SUFIJO.
084900 071-ARMA-MENSAJE-TIPO-INEXISTENTE-E. EXIT.
085000
085100******************************************************************
085200*   22/07/1991 PEDR - VALIDACION DE RANGO DE MONTO PERMITIDO     *
085300******************************************************************
085400 080-VALIDA-RANGO-MONTO SECTION.
085500*    ENTRA CON : TIPRE-ENCONTRADO EN 'S' (VIENE DE 070)
085600*    SALE CON  : WKS-RANGO-OK EN 'S' SOLO SI EL MONTO CAE EN EL RANGO
085700*    LOGICA    : COMPARA TRX-MONTO CONTRA MINIMO Y MAXIMO DEL TIPO
085800*    EL RANGO ES INCLUSIVO EN AMBOS EXTREMOS: EL MONTO PUEDE
085900*    SER IGUAL AL MINIMO O AL MAXIMO DEL TIPO DE PRESTAMO.
086000*    SE REINICIA EN 'N' POR LA MISMA RAZON QUE WKS-TIPRE-OK EN 070.
086100     MOVE 'N' TO WKS-RANGO-OK
086200     IF TRX-MONTO NOT < TIP-MONTO-MIN-TAB (WKS-IX-TIPRE-ENC) AND
086300        TRX-MONTO NOT > TIP-MONTO-MAX-TAB (WKS-IX-TIPRE-ENC)
086400        MOVE 'S' TO WKS-RANGO-OK
086500     ELSE
086600        MOVE 'EL MONTO SOLICITADO NO ESTA EN EL RANGO PERMITIDO'
086700             TO WKS-MOTIVO-RECHAZO
086800     END-IF.
086900 080-VALIDA-RANGO-MONTO-E. EXIT.
087000
087100******************************************************************
087200*   A L T A   D E   L A   S O L I C I T U D   A C E P T A D A    *
087300******************************************************************
087400 090-GRABA-SOLICITUD SECTION.
087500*    ENTRA CON : MONTO-EN-RANGO EN 'S'
087600*    SALE CON  : REG-SOLIC ESCRITO Y LOS CONTADORES DE ACEPTADAS AL DIA
087700*    LOGICA    : ARMA REG-SOLIC, ESCRIBE Y ACTUALIZA CONTADORES
087800*    EL IDENTIFICADOR DE LA SOLICITUD ES UN CONSECUTIVO EN
087900*    MEMORIA (WKS-PROXIMO-ID); LA CORRIDA SIEMPRE ARRANCA EN
088000*    UNO PORQUE EL MAESTRO SE REGENERA COMPLETO CADA VEZ.
088100*    LOS SEIS MOVE SIGUIENTES ARMAN EL REGISTRO DE SALIDA CON EL
088200*    IDENTIFICADOR NUEVO Y EL ESTADO INICIAL DE PENDIENTE; NINGUN
088300*    CAMPO SE TOMA TAL CUAL DE LA TRANSACCION SALVO MONTO, PLAZO
088400*    Y EMAIL.
088500     ADD 1 TO WKS-PROXIMO-ID
088600     MOVE WKS-PROXIMO-ID        TO SOL-ID
088700     MOVE TRX-MONTO             TO SOL-MONTO
088800     MOVE TRX-PLAZO             TO SOL-PLAZO
088900     MOVE TRX-EMAIL             TO SOL-EMAIL
089000     MOVE WKS-ID-ESTADO-PEND    TO SOL-ID-ESTADO
089100     MOVE TRX-ID-TIPO           TO SOL-ID-TIPO
089200     WRITE REG-SOLIC
089300*    SI EL WRITE FALLA, LA SOLICITUD NO SE CUENTA COMO ACEPTADA
089400*    NI SE ACUMULA EN LA TABLA DE TIPOS; SOLO SE REPORTA EL ERROR.
089500     IF FS-SOLMA NOT EQUAL 0
089600        MOVE 'WRITE'   TO ACCION
089700        MOVE SOL-ID    TO LLAVE
089800        MOVE 'SOLMA'   TO ARCHIVO
089900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
090000                              FS-SOLMA, FSE-SOLMA
090100     ELSE
090200        ADD 1 TO WKS-ACEPTADAS
090300        COMPUTE WKS-MONTO-ACEPTADO-TOTAL ROUNDED =
090400                WKS-MONTO-ACEPTADO-TOTAL + TRX-MONTO
090500        PERFORM 091-ACUMULA-TIPRE THRU 091-ACUMULA-TIPRE-E
090600     END-IF.
090700 090-GRABA-SOLICITUD-E. EXIT.
090800
090900******************************************************************
091000*        A C U M U L A   T O T A L E S   P O R   T I P O         *
091100******************************************************************
091200 091-ACUMULA-TIPRE SECTION.
091300*    ENTRA CON : LA SOLICITUD YA GRABADA EN EL MAESTRO
091400*    SALE CON  : EL ACUMULADO DEL TIPO EN LA TABLA AL DIA
091500*    LOGICA    : SUMA UNO Y EL MONTO EN LA ENTRADA DEL TIPO
091600*    EL ACUMULADO POR TIPO VIVE EN LA MISMA ENTRADA DE LA TABLA
091700*    EN MEMORIA (WKS-TIPRE-ITEM) Y SOLO SIRVE PARA EL DESGLOSE
091800*    QUE 110-ESTADISTICAS IMPRIME AL CIERRE DE LA CORRIDA.
091900*    SE ACUMULA EN LA ENTRADA WKS-IX-TIPRE-ENC PORQUE ES LA MISMA
092000*    QUE DEJO FIJADA 070-BUSCA-TIPRE PARA ESTA SOLICITUD.
092100     ADD 1 TO WKS-TIPRE-CONT-ACEPT (WKS-IX-TIPRE-ENC)
092200     COMPUTE WKS-TIPRE-MONTO-ACEPT (WKS-IX-TIPRE-ENC) ROUNDED =
092300             WKS-TIPRE-MONTO-ACEPT (WKS-IX-TIPRE-ENC) +
092400             TRX-MONTO.
092500 091-ACUMULA-TIPRE-E. EXIT.
092600
092700******************************************************************
092800*   A L T A   D E   L A   S O L I C I T U D   R E C H A Z A D A  *
092900******************************************************************
093000 100-GRABA-ERROR SECTION.
093100*    ENTRA CON : UNA SOLICITUD RECHAZADA POR 060 O 070
093200*    SALE CON  : REG-ERRSL ESCRITO Y WKS-RECHAZADAS AL DIA
093300*    LOGICA    : ARMA REG-ERRSL, ESCRIBE Y ACTUALIZA WKS-RECHAZADAS
093400*    WKS-MOTIVO-RECHAZO YA TRAE EL TEXTO DEL PRIMER MOTIVO DE
093500*    RECHAZO QUE ENCONTRO 060-VALIDA-SOLICITUD O 070-BUSCA-TIPRE.
093600*    SOLO SE GRABAN TRES CAMPOS EN ERRSL01: EL EMAIL Y EL MONTO
093700*    PARA QUE EL AREA DE NEGOCIO IDENTIFIQUE AL SOLICITANTE, Y EL
093800*    MOTIVO DE RECHAZO YA ARMADO EN 060 O 070.
093900     MOVE TRX-EMAIL         TO ERR-EMAIL
094000     MOVE TRX-MONTO         TO ERR-MONTO
094100     MOVE WKS-MOTIVO-RECHAZO TO ERR-MOTIVO
094200     WRITE REG-ERRSL
094300     IF FS-ERRSL NOT EQUAL 0
094400        MOVE 'WRITE'   TO ACCION
094500        MOVE SPACES    TO LLAVE
094600        MOVE 'ERRORES' TO ARCHIVO
094700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
094800                              FS-ERRSL, FSE-ERRSL
094900     ELSE
095000        ADD 1 TO WKS-RECHAZADAS
095100     END-IF.
095200 100-GRABA-ERROR-E. EXIT.
095300
095400******************************************************************
095500*   19/02/1996 PEDR - 110-ESTADISTICAS DE FIN DE CORRIDA             *
095600******************************************************************
095700 110-ESTADISTICAS SECTION.
095800*    ENTRA CON : TODAS LAS TRANSACCIONES DEL DIA YA PROCESADAS
095900*    SALE CON  : EL RESUMEN DE LA CORRIDA DESPLEGADO EN CONSOLA
096000*    LOGICA    : DESPLIEGA TOTALES GENERALES Y LLAMA AL DESGLOSE
096100*    LOS TRES CONTADORES DEBEN CUADRAR: LEIDAS = ACEPTADAS +
096200*    RECHAZADAS. SI NO CUADRAN, ALGUN WRITE FALLO SIN QUE SE
096300*    HAYA CONTADO EN NINGUNO DE LOS DOS LADOS.
096400*    EL REPORTE DE CIERRE VA A CONSOLA, NO A UN ARCHIVO IMPRESO;
096500*    ES EL MISMO ESQUEMA QUE USAN LOS DEMAS BATCH DEL AREA DE
096600*    CREDITO PARA CONFIRMAR QUE LA CORRIDA TERMINO BIEN.
096700     DISPLAY '******************************************'
096800     DISPLAY 'SOL1001 - CIERRE DE CORRIDA - FECHA: '
096900              WKS-FECHA-SISTEMA
097000     MOVE    WKS-LEIDOS         TO WKS-MASCARA-CONTADOR
097100     DISPLAY 'SOLICITUDES LEIDAS:          ' WKS-MASCARA-CONTADOR
097200     MOVE    WKS-ACEPTADAS      TO WKS-MASCARA-CONTADOR
097300     DISPLAY 'SOLICITUDES ACEPTADAS:       ' WKS-MASCARA-CONTADOR
097400     MOVE    WKS-RECHAZADAS     TO WKS-MASCARA-CONTADOR
097500     DISPLAY 'SOLICITUDES RECHAZADAS:      ' WKS-MASCARA-CONTADOR
097600     MOVE    WKS-MONTO-ACEPTADO-TOTAL TO WKS-MASCARA-MONTO
097700     DISPLAY 'MONTO TOTAL ACEPTADO:      Q ' WKS-MASCARA-MONTO
097800     DISPLAY '------- DETALLE POR TIPO DE PRESTAMO -------'
097900*    SOLO SE IMPRIME EL DESGLOSE DE LOS TIPOS QUE TUVIERON AL
098000*    MENOS UNA SOLICITUD ACEPTADA (VER EL IF EN 111).
098100     PERFORM 111-MUESTRA-TOTAL-TIPRE THRU
098200            111-MUESTRA-TOTAL-TIPRE-E VARYING IX-TIPRE FROM 1 BY 1
098300             UNTIL IX-TIPRE > WKS-TIPRE-CONT
098400     DISPLAY '******************************************'.
098500 110-ESTADISTICAS-E. EXIT.
098600
098700******************************************************************
098800*      D E S P L I E G A   T O T A L E S   P O R   T I P O       *
098900******************************************************************
099000 111-MUESTRA-TOTAL-TIPRE SECTION.
099100*    ENTRA CON : IX-TIPRE APUNTANDO A UNA ENTRADA DE LA TABLA
099200*    SALE CON  : UN RENGLON DE DETALLE DESPLEGADO SI HUBO ACEPTADAS
099300*    LOGICA    : DESPLIEGA UN RENGLON SI HUBO ACEPTADAS EN EL TIPO
099400*    LOS TIPOS SIN SOLICITUDES ACEPTADAS EN LA CORRIDA NO SE
099500*    IMPRIMEN, PARA NO LLENAR LA CONSOLA DE RENGLONES EN CEROS.
099600     IF WKS-TIPRE-CONT-ACEPT (IX-TIPRE) > ZEROES
099700        MOVE WKS-TIPRE-MONTO-ACEPT (IX-TIPRE)
099800             TO WKS-MASCARA-MONTO
099900        MOVE WKS-TIPRE-CONT-ACEPT (IX-TIPRE)
100000             TO WKS-MASCARA-CONTADOR
100100        DISPLAY 'TIPO ' TIP-ID-TAB (IX-TIPRE)
100200                '  ACEPTADAS ' WKS-MASCARA-CONTADOR
100300                '  MONTO Q ' WKS-MASCARA-MONTO
100400     END-IF.
100500 111-MUESTRA-TOTAL-TIPRE-E. EXIT.
100600
100700******************************************************************
100800*              C I E R R E   D E   A R C H I V O S               *
100900******************************************************************
101000 120-CIERRA-ARCHIVOS SECTION.
101100*    ENTRA CON : ALGUNO O TODOS LOS ARCHIVOS ABIERTOS
101200*    SALE CON  : LOS CINCO ARCHIVOS CERRADOS
101300*    LOGICA    : UN SOLO CLOSE PARA LOS CINCO ARCHIVOS
101400*    SE CIERRAN LOS CINCO ARCHIVOS AUNQUE ALGUNO NO SE HAYA
101500*    LLEGADO A ABRIR; EL CLOSE DE UN ARCHIVO NO ABIERTO NO
101600*    PROVOCA ABEND EN ESTE COMPILADOR.
101700     CLOSE TIPOS-PRESTAMO ESTADOS SOLICITUDES-IN
101800           SOLICITUDES-MAESTRO ERRORES.
101900 120-CIERRA-ARCHIVOS-E. EXIT.
102000
