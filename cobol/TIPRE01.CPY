000100******************************************************************
000200*                  C O P Y   T I P R E 0 1                       *
000300*  APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                 *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE TIPOS DE PRESTAMO.        *
000500*              : ARCHIVO DE REFERENCIA, ORDENADO POR TIP-ID,     *
000600*              : CARGADO A TABLA EN MEMORIA POR SOL1001.         *
000700*  LONGITUD    : 082 BYTES                                       *
000800******************************************************************
000900 01  REG-TIPRE.
001000*----------------------------------------------------------------*
001100*    CODIGO DEL TIPO DE PRESTAMO (LLAVE, UNICO Y ORDENADO)        *
001200*----------------------------------------------------------------*
001300     02  TIP-ID                       PIC 9(04).
001400*----------------------------------------------------------------*
001500*    NOMBRE COMERCIAL DEL PRODUCTO                                *
001600*----------------------------------------------------------------*
001700     02  TIP-NOMBRE                   PIC X(30).
001800*----------------------------------------------------------------*
001900*    MONTO MINIMO PERMITIDO (INCLUSIVE)                          *
002000*----------------------------------------------------------------*
002100     02  TIP-MONTO-MIN                PIC 9(11)V99.
002200*----------------------------------------------------------------*
002300*    MONTO MAXIMO PERMITIDO (INCLUSIVE)                          *
002400*----------------------------------------------------------------*
002500     02  TIP-MONTO-MAX                PIC 9(11)V99.
002600*----------------------------------------------------------------*
002700*    TASA DE INTERES ANUAL, EN PORCENTAJE, 2 DECIMALES            *
002800*----------------------------------------------------------------*
002900     02  TIP-TASA                     PIC 9(03)V99.
003000*----------------------------------------------------------------*
003100*    INDICADOR DE VALIDACION AUTOMATICA - 'S' = SI, 'N' = NO     *
003200*----------------------------------------------------------------*
003300     02  TIP-VALID-AUTO               PIC X(01).
003400        88  TIP-AUTOMATICA                     VALUE 'S'.
003500        88  TIP-MANUAL                         VALUE 'N'.
003600*----------------------------------------------------------------*
003700*    RESERVA DE CRECIMIENTO DEL LAYOUT                            *
003800*----------------------------------------------------------------*
003900     02  FILLER                       PIC X(16).
