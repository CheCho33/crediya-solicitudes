000100******************************************************************
000200*                  C O P Y   S O L I C 0 1                       *
000300*  APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                 *
000400*  DESCRIPCION : LAYOUT DEL MAESTRO DE SOLICITUDES DE CREDITO.   *
000500*              : SE USA COMO REGISTRO DE TRANSACCION DE ENTRADA  *
000600*              : (SOLICITUDES-IN) Y COMO REGISTRO DEL MAESTRO    *
000700*              : DE SALIDA (SOLICITUDES-MAESTRO).                *
000800*  LONGITUD    : 073 BYTES - LAYOUT DE INTERCAMBIO, SIN HOLGURA  *
000900*              : PARA FILLER (VER NOTA DE DISEÑO AL FINAL)       *
001000******************************************************************
001100 01  REG-SOLIC.
001200*----------------------------------------------------------------*
001300*    IDENTIFICADOR DE LA SOLICITUD - ASIGNADO SECUENCIALMENTE    *
001400*    POR SOL1001 AL MOMENTO DE ACEPTARLA                         *
001500*----------------------------------------------------------------*
001600     02  SOL-ID                       PIC 9(09).
001700*----------------------------------------------------------------*
001800*    MONTO SOLICITADO - 2 DECIMALES, REDONDEO HALF-UP            *
001900*----------------------------------------------------------------*
002000     02  SOL-MONTO                    PIC 9(11)V99.
002100*----------------------------------------------------------------*
002200*    PLAZO EN MESES SOLICITADO                                   *
002300*----------------------------------------------------------------*
002400     02  SOL-PLAZO                    PIC 9(03).
002500*----------------------------------------------------------------*
002600*    CORREO ELECTRONICO DEL SOLICITANTE                          *
002700*----------------------------------------------------------------*
002800     02  SOL-EMAIL                    PIC X(40).
002900*----------------------------------------------------------------*
003000*    CODIGO DE ESTADO ASIGNADO (VER ESTAD01)                     *
003100*----------------------------------------------------------------*
003200     02  SOL-ID-ESTADO                PIC 9(04).
003300*----------------------------------------------------------------*
003400*    CODIGO DEL TIPO DE PRESTAMO SOLICITADO (VER TIPRE01)        *
003500*----------------------------------------------------------------*
003600     02  SOL-ID-TIPO                  PIC 9(04).
003700******************************************************************
003800*  NOTA DE DISEÑO: LOS 6 CAMPOS ANTERIORES SUMAN LOS 73 BYTES    *
003900*  DEL REGISTRO DE INTERCAMBIO ACORDADO CON EL AREA DE NEGOCIO,  *
004000*  POR LO QUE NO SE RESERVA FILLER DE CRECIMIENTO EN ESTE COPY.  *
004100*  SI SE AGREGAN CAMPOS A FUTURO DEBE RENEGOCIARSE LA LONGITUD.  *
004200******************************************************************
