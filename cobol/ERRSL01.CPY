000100******************************************************************
000200*                  C O P Y   E R R S L 0 1                       *
000300*  APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                 *
000400*  DESCRIPCION : LAYOUT DEL LISTADO DE SOLICITUDES RECHAZADAS.   *
000500*              : ESCRITO POR SOL1001 CUANDO UNA SOLICITUD NO     *
000600*              : PASA LA VALIDACION DE CAMPOS O DE RANGO.         *
000700*  LONGITUD    : 123 BYTES - LAYOUT DE INTERCAMBIO, SIN HOLGURA  *
000800*              : PARA FILLER (VER NOTA DE DISEÑO AL FINAL)       *
000900******************************************************************
001000 01  REG-ERRSL.
001100*----------------------------------------------------------------*
001200*    CORREO ELECTRONICO DEL SOLICITANTE RECHAZADO                 *
001300*----------------------------------------------------------------*
001400     02  ERR-EMAIL                    PIC X(40).
001500*----------------------------------------------------------------*
001600*    MONTO SOLICITADO POR EL RECHAZADO                            *
001700*----------------------------------------------------------------*
001800     02  ERR-MONTO                    PIC 9(11)V99.
001900*----------------------------------------------------------------*
002000*    MOTIVO DEL RECHAZO, EN TEXTO                                 *
002100*----------------------------------------------------------------*
002200     02  ERR-MOTIVO                   PIC X(70).
002300******************************************************************
002400*  NOTA DE DISEÑO: LOS 3 CAMPOS ANTERIORES SUMAN LOS 123 BYTES   *
002500*  DEL REGISTRO DE INTERCAMBIO ACORDADO CON EL AREA DE NEGOCIO,  *
002600*  POR LO QUE NO SE RESERVA FILLER DE CRECIMIENTO EN ESTE COPY.  *
002700******************************************************************
