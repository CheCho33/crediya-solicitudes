000100******************************************************************
000200*                  C O P Y   E S T A D 0 1                       *
000300*  APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                 *
000400*  DESCRIPCION : LAYOUT DEL CATALOGO DE ESTADOS DE SOLICITUD.    *
000500*              : ARCHIVO DE REFERENCIA, CARGADO A TABLA EN       *
000600*              : MEMORIA POR SOL1001 Y POR SOL1002.               *
000700*  LONGITUD    : 079 BYTES - LAYOUT DE INTERCAMBIO, SIN HOLGURA  *
000800*              : PARA FILLER (VER NOTA DE DISEÑO AL FINAL)       *
000900******************************************************************
001000 01  REG-ESTAD.
001100*----------------------------------------------------------------*
001200*    CODIGO DEL ESTADO                                            *
001300*----------------------------------------------------------------*
001400     02  EST-ID                       PIC 9(04).
001500*----------------------------------------------------------------*
001600*    NOMBRE DEL ESTADO (PENDIENTE, APROBADA, RECHAZADA, ...)      *
001700*----------------------------------------------------------------*
001800     02  EST-NOMBRE                   PIC X(25).
001900*----------------------------------------------------------------*
002000*    DESCRIPCION DEL ESTADO                                       *
002100*----------------------------------------------------------------*
002200     02  EST-DESCRIPCION              PIC X(50).
002300******************************************************************
002400*  NOTA DE DISEÑO: LOS 3 CAMPOS ANTERIORES SUMAN LOS 79 BYTES    *
002500*  DEL REGISTRO DE INTERCAMBIO ACORDADO CON EL AREA DE NEGOCIO,  *
002600*  POR LO QUE NO SE RESERVA FILLER DE CRECIMIENTO EN ESTE COPY.  *
002700******************************************************************
