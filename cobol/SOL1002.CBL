000100******************************************************************
000200* FECHA       : 02/04/1991                                       *
000300* PROGRAMADOR : CARLOS HERNANDEZ (CHAG)                          *
000400* APLICACION  : CREDITO - SOLICITUDES (CREDIYA)                  *
000500* PROGRAMA    : SOL1002                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE SOLICITUDES DE CREDITO Y       *
000800*             : PRODUCE EL LISTADO DE LAS QUE SE ENCUENTRAN EN   *
000900*             : ESTADO PENDIENTE DE REVISION, CON SUBTOTALES     *
001000*             : POR TIPO DE PRESTAMO Y TOTALES GENERALES         *
001100* ARCHIVOS    : TIPOS-PRESTAMO=C,ESTADOS=C,SOLICITUDES-MAESTRO=C *
001200*             : REPORTE=A                                       *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* INSTALADO   : 15/04/1991                                       *
001500* BPM/RATIONAL: 100448                                           *
001600* NOMBRE      : LISTADO DE SOLICITUDES PENDIENTES DE REVISION    *
001700* DESCRIPCION : PROCESO BATCH DE APOYO AL AREA DE NEGOCIO PARA   *
001800*             : DAR SEGUIMIENTO A LO PENDIENTE DE APROBAR        *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    SOL1002.
002200 AUTHOR.        CARLOS HERNANDEZ.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - CREDIYA.
002400 DATE-WRITTEN.  02/04/1991.
002500 DATE-COMPILED. 02/04/1991.
002600 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 02/04/1991 CHAG TICKET 100448 - VERSION ORIGINAL DEL PROGRAMA. *  100448
003100*            LISTA LAS SOLICITUDES PENDIENTES DE REVISION CON    *  100448
003200*            SUBTOTAL POR TIPO DE PRESTAMO.                      *  100448
003300* 25/09/1991 CHAG TICKET 100513 - SE AGREGA A CADA RENGLON EL    *  100513
003400*            NOMBRE DEL TIPO DE PRESTAMO Y LA TASA MENSUAL, YA   *  100513
003500*            QUE EL AREA DE NEGOCIO SOLO CONTABA CON EL CODIGO.  *  100513
003600* 19/02/1996 PEDR TICKET 101205 - SE AGREGAN LOS CONTADORES DE   *  101205
003700*            LA CARGA (LEIDAS, SELECCIONADAS, NO PENDIENTES) AL  *  101205
003800*            PIE DEL REPORTE PARA CUADRAR CONTRA SOL1001.        *  101205
003900* 30/10/1998 MRAM TICKET 101823 - REVISION Y2K: EL CAMPO DE      *  101823
004000*            FECHA DE CORRIDA SE AMPLIA A AAAAMMDD (8 DIGITOS)   *  101823
004100*            PARA EVITAR AMBIGUEDAD DE SIGLO EN EL AÑO 2000.     *  101823
004200* 04/01/1999 MRAM TICKET 101823 - PRUEBAS FINALES DE LA REVISION *  101823
004300*            Y2K, SIN HALLAZGOS PENDIENTES.                      *  101823
004400* 17/06/2001 CHAG TICKET 102291 - SI EL TIPO DE PRESTAMO DE UNA  *  102291
004500*            SOLICITUD YA NO EXISTE EN EL CATALOGO LA SOLICITUD  *  102291
004600*            SE OMITE DEL REPORTE Y SE AVISA POR CONSOLA, EN VEZ *  102291
004700*            DE ABORTAR LA CORRIDA COMPLETA.                     *  102291
004800* 09/03/2004 EDR  TICKET 102716 - SE AMPLIA LA TABLA EN MEMORIA  *  102716
004900*            DE TIPOS DE PRESTAMO DE 200 A 500 ENTRADAS, IGUAL   *  102716
005000*            QUE EN SOL1001, POR CRECIMIENTO DEL CATALOGO.       *  102716
005100* 14/08/2006 EDR  TICKET 103042 - SE RENUMERAN LOS PARRAFOS Y    *  103042
005200*            SE ESTANDARIZA A PERFORM NNN-NOMBRE THRU            *  103042
005300*            NNN-NOMBRE-E EN TODO EL PROGRAMA, IGUAL QUE EN      *  103042
005400*            SOL1001, PARA UNIFORMAR EL ESTILO DE LOS DOS        *  103042
005500*            BATCH DE SOLICITUDES.                               *  103042
005600* 02/02/2009 MRAM TICKET 103391 - SE AMPLIA LA DOCUMENTACION     *  103391
005700*            INTERNA DEL PROGRAMA (ENTRA CON/SALE CON/LOGICA POR *  103391
005800*            PARRAFO) A RAIZ DE LA AUDITORIA DE MANTENIBILIDAD   *  103391
005900*            DEL AREA DE SISTEMAS.                               *  103391
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300*    ESTA SECCION DECLARA LOS NOMBRES ESPECIALES QUE EL PROGRAMA
006400*    NECESITA PARA EL CONTROL DE FORMULARIO Y LAS CLASES DE
006500*    CARACTERES; VER DETALLE DE CADA UNO A CONTINUACION.
006600 SPECIAL-NAMES.
006700*    C01 SE USA COMO SALTO DE FORMULARIO EN LA IMPRESION DEL
006800*    REPORTE; DIGITO-VALIDO SE DECLARA POR CONSISTENCIA CON LOS
006900*    DEMAS BATCH DEL AREA, AUNQUE ESTE PROGRAMA NO EDITA CAMPOS
007000*    ALFANUMERICOS CAPTURADOS. UPSI-0 QUEDA RESERVADO PARA UN
007100*    FUTURO PARAMETRO DE CORRIDA (VER TICKET 102291).
007200     C01 IS TOP-OF-FORM
007300     CLASS DIGITO-VALIDO IS '0' THRU '9'
007400*    UPSI-0 SE DEJA DECLARADO POR CONSISTENCIA CON EL RESTO DEL
007500*    AREA DE SISTEMAS, AUNQUE ESTE PROGRAMA NO LO CONSULTA TODAVIA.
007600     UPSI-0 ON  STATUS IS UPSI-0-ENCENDIDO
007700            OFF STATUS IS UPSI-0-APAGADO.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT TIPOS-PRESTAMO ASSIGN TO TIPOS-PRESTAMO
008100            FILE STATUS IS FS-TIPRE
008200                            FSE-TIPRE.
008300*    CATALOGO DE TIPOS DE PRESTAMO; SE ABRE EN INPUT/CONSULTA.
008400
008500     SELECT ESTADOS        ASSIGN TO ESTADOS
008600            FILE STATUS IS FS-ESTAD
008700                            FSE-ESTAD.
008800*    CATALOGO DE ESTADOS DE SOLICITUD; SE ABRE EN INPUT/CONSULTA.
008900
009000     SELECT SOLICITUDES-MAESTRO ASSIGN TO SOLICITUDES-MAESTRO
009100            FILE STATUS IS FS-SOLMA
009200                            FSE-SOLMA.
009300*    MAESTRO DE SOLICITUDES; ES LA SALIDA DE SOL1001 Y AQUI SE
009400*    ABRE SOLO EN INPUT, ESTE PROGRAMA NO LO ACTUALIZA.
009500
009600     SELECT REPORTE        ASSIGN TO SYS010
009700            FILE STATUS IS FS-REPTE
009800                            FSE-REPTE.
009900*    LISTADO IMPRESO DE SALIDA; SYS010 ES EL NOMBRE LOGICO QUE
010000*    EL JCL DE LA CORRIDA ASIGNA AL SPOOL DE IMPRESION.
010100
010200     SELECT WORKFILE       ASSIGN TO SORTWK1.
010300*    ARCHIVO DE TRABAJO DEL SORT; SOLO EXISTE MIENTRAS DURA LA
010400*    CORRIDA, NUNCA SE CONSULTA FUERA DE 040-GENERA-REPORTE.
010500
010600 DATA DIVISION.
010700 FILE SECTION.
010800******************************************************************
010900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
011000******************************************************************
011100*   CATALOGO DE TIPOS DE PRESTAMO, ORDENADO POR TIP-ID.
011200*   CATALOGO DE ESTADOS DE SOLICITUD.
011300*   MAESTRO DE SOLICITUDES DE CREDITO (SALIDA DE SOL1001).
011400*   LISTADO DE SOLICITUDES PENDIENTES DE REVISION (SALIDA).
011500*    LOS CUATRO FD/SD DE ESTE PROGRAMA VAN EN EL MISMO ORDEN EN QUE
011600*    SE ABREN EN 010-APERTURA-ARCHIVOS: LOS TRES DE ENTRADA PRIMERO
011700*    Y EL REPORTE AL FINAL.
011800 FD  TIPOS-PRESTAMO.
011900     COPY TIPRE01.
012000 FD  ESTADOS.
012100     COPY ESTAD01.
012200 FD  SOLICITUDES-MAESTRO.
012300     COPY SOLIC01.
012400 FD  REPORTE
012500*    LA CLAUSULA REPORT IS ENLAZA ESTE FD CON EL RD DECLARADO MAS
012600*    ADELANTE EN LA REPORT SECTION; EL REPORT WRITER SE ENCARGA
012700*    DEL WRITE FISICO, EL PROGRAMA SOLO HACE INITIATE/GENERATE/
012800*    TERMINATE.
012900     REPORT IS REPORTE-PENDIENTES.
013000******************************************************************
013100*   REGISTRO DE TRABAJO DEL ORDENAMIENTO POR TIPO DE PRESTAMO    *
013200******************************************************************
013300 SD  WORKFILE.
013400 01  WORK-REG.
013500*    WORK-REG ES EL REGISTRO QUE VIAJA POR EL SORT; SUS CAMPOS SE
013600*    LLENAN EN 043-EVALUA-PENDIENTE A PARTIR DEL REGISTRO DEL
013700*    MAESTRO Y SE LEEN DE VUELTA EN 052-GENERA-DETALLE YA ORDENADOS.
013800     02  RPT-ID-TIPO              PIC 9(04).
013900     02  RPT-ID                   PIC 9(09).
014000     02  RPT-EMAIL                PIC X(40).
014100     02  RPT-MONTO                PIC 9(11)V99.
014200     02  RPT-PLAZO                PIC 9(03).
014300 01  WKS-SORT-REG-R REDEFINES WORK-REG.
014400*    LA REDEFINES POR IMAGEN DE CARACTERES PERMITE QUE EL SORT
014500*    ORDENE EL REGISTRO COMO UNA SOLA CADENA, SIN DEPENDER DE
014600*    QUE CADA CAMPO DE WORK-REG TENGA USAGE DISPLAY.
014700     02  WKS-SORT-REG-IMAGEN      PIC X(69).
014800 WORKING-STORAGE SECTION.
014900*    LAS AREAS DE ESTA SECCION SE AGRUPAN POR PROPOSITO: CONTROL DE
015000*    ARCHIVOS, TABLAS EN MEMORIA DE LOS CATALOGOS, BANDERAS DE FIN
015100*    DE ARCHIVO, CONTADORES DE LA CORRIDA Y AREAS DE TRABAJO DEL
015200*    DETALLE DEL REPORTE.
015300******************************************************************
015400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
015500******************************************************************
015600 01  WKS-FS-STATUS.
015700     02  WKS-STATUS.
015800*    UN GRUPO DE FILE STATUS + FSE POR CADA ARCHIVO, EN EL MISMO
015900*    ORDEN EN QUE SE ABREN; EL FSE ES EL AREA QUE ESPERA LA RUTINA
016000*    ESTANDAR DEBD1R00 PARA DESGLOSAR RETURN/FUNCTION/FEEDBACK.
016100*        CATALOGO DE TIPOS DE PRESTAMO
016200         04  FS-TIPRE               PIC 9(02) VALUE ZEROES.
016300         04  FSE-TIPRE.
016400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016700*        CATALOGO DE ESTADOS
016800         04  FS-ESTAD               PIC 9(02) VALUE ZEROES.
016900         04  FSE-ESTAD.
017000             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017100             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017200             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017300*        MAESTRO DE SOLICITUDES DE CREDITO
017400         04  FS-SOLMA               PIC 9(02) VALUE ZEROES.
017500         04  FSE-SOLMA.
017600             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017700             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017800             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017900*        LISTADO DE SOLICITUDES PENDIENTES
018000         04  FS-REPTE               PIC 9(02) VALUE ZEROES.
018100         04  FSE-REPTE.
018200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
018300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
018400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
018500*        VARIABLES RUTINA DE FSE
018600         04  PROGRAMA               PIC X(08) VALUE SPACES.
018700         04  ARCHIVO                PIC X(08) VALUE SPACES.
018800         04  ACCION                 PIC X(10) VALUE SPACES.
018900         04  LLAVE                  PIC X(32) VALUE SPACES.
019000         04  FILLER                 PIC X(04) VALUE SPACES.
019100******************************************************************
019200*          T A B L A   D E   T I P O S   D E   P R E S T A M O   *
019300******************************************************************
019400 01  WKS-TABLA-TIPRE.
019500     02  WKS-TIPRE-ITEM OCCURS 1 TO 500 TIMES
019600                         DEPENDING ON WKS-TIPRE-CONT
019700                         ASCENDING KEY TIP-ID-TAB
019800                         INDEXED BY IX-TIPRE.
019900         03  TIP-ID-TAB             PIC 9(04).
020000         03  TIP-NOMBRE-TAB         PIC X(30).
020100         03  TIP-MONTO-MIN-TAB      PIC 9(11)V99.
020200         03  TIP-MONTO-MAX-TAB      PIC 9(11)V99.
020300         03  TIP-TASA-TAB           PIC 9(03)V99.
020400         03  TIP-VALID-AUTO-TAB     PIC X(01).
020500         03  FILLER                 PIC X(04).
020600*    500 ENTRADAS ALCANZAN DE SOBRA PARA EL CATALOGO ACTUAL; SE
020700*    AMPLIO DE 200 A 500 EN EL TICKET 102716, IGUAL QUE EN SOL1001.
020800 01  WKS-TIPRE-CONTADORES.
020900     02  WKS-TIPRE-CONT             PIC 9(04) COMP VALUE ZEROES.
021000     02  FILLER                     PIC X(04).
021100*    WKS-TIPRE-CONT VIVE FUERA DE LA TABLA PORQUE ES EL LIMITE
021200*    QUE USA CARGA-TIPRE-ITEM PARA SABER CUANTAS ENTRADAS CARGO.
021300******************************************************************
021400*                  T A B L A   D E   E S T A D O S               *
021500******************************************************************
021600 01  WKS-TABLA-ESTAD.
021700     02  WKS-ESTAD-ITEM OCCURS 50 TIMES
021800                         INDEXED BY IX-ESTAD.
021900         03  EST-ID-TAB             PIC 9(04).
022000         03  EST-NOMBRE-TAB         PIC X(25).
022100         03  EST-DESCRIPCION-TAB    PIC X(50).
022200         03  FILLER                 PIC X(04).
022300*    50 ENTRADAS BASTAN: EL CATALOGO DE ESTADOS RARA VEZ PASA
022400*    DE UNA DOCENA DE VALORES EN ESTE SISTEMA.
022500 01  WKS-ESTAD-CONTADORES.
022600     02  WKS-ESTAD-CONT             PIC 9(04) COMP VALUE ZEROES.
022700     02  WKS-ID-ESTADO-PEND         PIC 9(04) VALUE ZEROES.
022800     02  WKS-NOMBRE-PENDIENTE       PIC X(25) VALUE 'PENDIENTE'.
022900     02  FILLER                     PIC X(04).
023000*    WKS-ID-ESTADO-PEND SE RESUELVE UNA SOLA VEZ EN 030-CARGA-ESTAD
023100*    Y QUEDA FIJO PARA TODA LA CORRIDA.
023200******************************************************************
023300*          FECHA DE CORRIDA (ENCABEZADO DEL REPORTE)             *
023400******************************************************************
023500 01  WKS-FECHA-SISTEMA              PIC 9(08) VALUE ZEROES.
023600 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
023700     02  WKS-ANIO-SIS               PIC 9(04).
023800     02  WKS-MES-SIS                PIC 9(02).
023900     02  WKS-DIA-SIS                PIC 9(02).
024000*    LA REDEFINES POR ANIO/MES/DIA SOLO SIRVE PARA EL ENCABEZADO
024100*    DEL REPORTE (VER TYPE IS PH MAS ADELANTE).
024200******************************************************************
024300*                B A N D E R A S   Y   S W I T C H E S           *
024400******************************************************************
024500 01  WKS-VALIDACION.
024600*    LAS DOS BANDERAS DE ESTE GRUPO CONTROLAN CADA UNA UN LOOP
024700*    DISTINTO: FIN-SOLMA EL LOOP DE 041-FILTRA-PENDIENTES SOBRE EL
024800*    MAESTRO, FIN-ORDEN EL LOOP DE 050-ARMA-DETALLE-REPORTE SOBRE
024900*    EL ARCHIVO YA ORDENADO.
025000     02  WKS-FIN-SOLMA               PIC 9(01) VALUE ZEROES.
025100         88  FIN-SOLMA                         VALUE 1.
025200*    SE ENCIENDE AL LLEGAR AL FINAL DEL MAESTRO DE SOLICITUDES.
025300     02  WKS-FIN-ORDEN               PIC 9(01) VALUE ZEROES.
025400         88  FIN-ORDEN                         VALUE 1.
025500*    SE ENCIENDE AL LLEGAR AL FINAL DEL ARCHIVO YA ORDENADO.
025600     02  WKS-TIPRE-OK                PIC X(01) VALUE 'N'.
025700         88  TIPRE-ENCONTRADO                 VALUE 'S'.
025800*    SE REINICIA EN 'N' EN CADA INVOCACION DE 053-BUSCA-TIPRE-RPT,
025900*    PARA QUE UN TIPO INEXISTENTE NO QUEDE COMO ENCONTRADO POR
026000*    LA VUELTA ANTERIOR DEL SEARCH ALL.
026100     02  FILLER                      PIC X(04).
026200******************************************************************
026300*   25/09/1991 CHAG - CONSTANTE USADA AL PRORRATEAR LA TASA      *
026400*   ANUAL A TASA MENSUAL EN 052-GENERA-DETALLE                       *
026500******************************************************************
026600 77  WKS-MESES-POR-ANIO         PIC 9(02) COMP VALUE 12.
026700*    EL CATALOGO GUARDA LA TASA ANUAL (TIP-TASA); EL REPORTE
026800*    MUESTRA TASA MENSUAL PORQUE ASI LA PIDE EL AREA DE NEGOCIO
026900*    PARA COMPARAR CONTRA LA CUOTA MENSUAL DE LA SOLICITUD.
027000******************************************************************
027100*                S U B I N D I C E S   D E   T R A B A J O       *
027200******************************************************************
027300 01  WKS-SUBINDICES.
027400     02  WKS-IX-TIPRE-ENC            PIC 9(04) COMP VALUE ZEROES.
027500     02  WKS-IX-ESTAD                PIC 9(04) COMP VALUE ZEROES.
027600*    WKS-IX-TIPRE-ENC GUARDA EL INDICE DONDE 053-BUSCA-TIPRE-RPT
027700*    ENCONTRO EL TIPO; WKS-IX-ESTAD BARRE LA TABLA DE ESTADOS EN
027800*    030-CARGA-ESTAD MIENTRAS LOCALIZA EL ESTADO PENDIENTE.
027900     02  FILLER                      PIC X(04).
028000******************************************************************
028100*             C O N T A D O R E S   D E   L A   C O R R I D A    *
028200******************************************************************
028300 01  WKS-CONTADORES-CORRIDA.
028400     02  WKS-LEIDAS                  PIC 9(07) COMP VALUE ZEROES.
028500     02  WKS-SELECCIONADAS           PIC 9(07) COMP VALUE ZEROES.
028600     02  WKS-NO-PENDIENTES           PIC 9(07) COMP VALUE ZEROES.
028700     02  FILLER                      PIC X(04).
028800*    LOS TRES CONTADORES SE IMPRIMEN EN 060-ESTADISTICAS Y DEBEN
028900*    CUADRAR: LEIDAS = SELECCIONADAS + NO-PENDIENTES.
029000******************************************************************
029100*         A R E A   D E   T R A B A J O   D E L   D E T A L L E  *
029200******************************************************************
029300 01  WKS-DETALLE-REPORTE.
029400     02  WKS-RPT-NOMBRE-TIPO         PIC X(30) VALUE SPACES.
029500     02  WKS-RPT-TASA-MENSUAL      PIC 9(03)V999999 VALUE ZEROES.
029600*    EL REPORT WRITER NO PUEDE TOMAR SOURCE DE UNA BUSQUEDA EN
029700*    TABLA, POR ESO EL NOMBRE Y LA TASA SE COPIAN AQUI ANTES DE
029800*    GENERATE DETAILLINE (VER 052-GENERA-DETALLE).
029900     02  FILLER                      PIC X(04).
030000******************************************************************
030100*   17/06/2001 CHAG - MENSAJE DE TIPO DE PRESTAMO YA INEXISTENTE *
030200*   EN EL CATALOGO AL MOMENTO DE LISTAR EL MAESTRO               *
030300******************************************************************
030400 01  WKS-MENSAJE-DIAG               PIC X(70) VALUE SPACES.
030500 01  WKS-MENSAJE-TIPO-R REDEFINES WKS-MENSAJE-DIAG.
030600     02  WKS-MSG-PREFIJO            PIC X(27).
030700     02  WKS-MSG-ID-TIPO            PIC X(04).
030800     02  WKS-MSG-SUFIJO             PIC X(39).
030900*    LA REDEFINES POR TRES CAMPOS SOLO SE USA EN
031000*    054-ARMA-MENSAJE-TIPO-OMITIDO PARA INSERTAR EL IDENTIFICADOR
031100*    DEL TIPO DENTRO DEL TEXTO DEL MENSAJE.
031200******************************************************************
031300*              M A S C A R A S   D E   E D I C I O N             *
031400******************************************************************
031500 01  WKS-EDICION-TOTALES.
031600     02  WKS-MASCARA-CONTADOR       PIC ZZZ,ZZ9 VALUE ZEROES.
031700     02  FILLER                     PIC X(04).
031800*    MASCARA DE EDICION PARA LOS DISPLAY DE 060-ESTADISTICAS;
031900*    NO SE USA PARA MONTOS, SOLO PARA CONTADORES.
032000******************************************************************
032100*                  MAQUETACION REPORTE DE SALIDA                 *
032200******************************************************************
032300 REPORT SECTION.
032400 RD  REPORTE-PENDIENTES
032500*    CONTROLS ARE RPT-ID-TIPO DEFINE LA LLAVE DE CORTE PARA EL
032600*    SUBTOTAL FINTIPO; PAGE LIMIT 58 DEJA LAS LINEAS 53 A 58 LIBRES
032700*    PARA LA RAYA FINAL Y EL PIE DE PAGINA (TYPE IS PF).
032800     CONTROLS ARE RPT-ID-TIPO
032900     PAGE LIMIT IS 58
033000     HEADING 1
033100     FIRST DETAIL 7
033200     LAST DETAIL 52
033300     FOOTING 55.
033400******************************************************************
033500*                     MAQUETACION PAGE HEADER                    *
033600******************************************************************
033700 01  TYPE IS PH.
033800*    EL ENCABEZADO REPITE EN CADA PAGINA (HEADING 1) EL NOMBRE DE
033900*    LA EMPRESA, LA FECHA DE CORRIDA Y EL NUMERO DE PAGINA; LOS
034000*    TITULOS DE COLUMNA SE IMPRIMEN EN LINEA 4 PARA DEJAR ESPACIO
034100*    A LA DOBLE RAYA DE SEPARACION (LINEAS 3 Y 5).
034200     02 LINE 1.
034300        03 COLUMN   1 PIC X(14) VALUE 'CREDIYA, S.A.'.
034400        03 COLUMN  40 PIC X(41) VALUE
034500            'SOLICITUDES PENDIENTES DE REVISION'.
034600        03 COLUMN 118 PIC X(15) VALUE 'CREDITOS'.
034700     02 LINE 2.
034800*    LA FECHA SE IMPRIME EN DD/MM/AAAA A PARTIR DE LOS TRES CAMPOS
034900*    DE LA REDEFINES WKS-FECHA-SISTEMA-R, AUNQUE EL CAMPO SE
035000*    ALMACENA COMO AAAAMMDD (VER TICKET 101823, REVISION Y2K).
035100        03 COLUMN   1 PIC X(07) VALUE 'SOL1002'.
035200        03 COLUMN  20 PIC X(17) VALUE 'FECHA DE CORRIDA:'.
035300        03 COLUMN  38 PIC 99   SOURCE WKS-DIA-SIS.
035400        03 COLUMN  40 PIC X(01) VALUE '/'.
035500        03 COLUMN  41 PIC 99   SOURCE WKS-MES-SIS.
035600        03 COLUMN  43 PIC X(01) VALUE '/'.
035700        03 COLUMN  44 PIC 9999 SOURCE WKS-ANIO-SIS.
035800        03 COLUMN 118 PIC X(07) VALUE 'PAGINA '.
035900        03 COLUMN 126 PIC Z(04) SOURCE PAGE-COUNTER
036000                                IN REPORTE-PENDIENTES.
036100     02 LINE 3.
036200        03 COLUMN   1 PIC X(121) VALUE ALL '='.
036300     02 LINE 4.
036400*    LOS TITULOS DE COLUMNA QUEDAN ALINEADOS CON LAS POSICIONES DE
036500*    COLUMN DEL DETAILLINE MAS ADELANTE, PARA QUE EL LISTADO NO
036600*    SE VEA DESCUADRADO AL COMPARAR ENCABEZADO CONTRA DETALLE.
036700        03 COLUMN   1 PIC X(09) VALUE 'ID SOLIC.'.
036800        03 COLUMN  12 PIC X(19) VALUE 'CORREO ELECTRONICO'.
036900        03 COLUMN  54 PIC X(16) VALUE 'MONTO SOLICITADO'.
037000        03 COLUMN  73 PIC X(05) VALUE 'PLAZO'.
037100        03 COLUMN  79 PIC X(16) VALUE 'TIPO DE PRESTAMO'.
037200        03 COLUMN 111 PIC X(12) VALUE 'TASA MENSUAL'.
037300     02 LINE 5.
037400        03 COLUMN   1 PIC X(121) VALUE ALL '='.
037500******************************************************************
037600*                     MAQUETACION LINEA DETALLE                  *
037700******************************************************************
037800 01  DETAILLINE TYPE IS DETAIL.
037900*    NOTESE QUE WKS-RPT-NOMBRE-TIPO Y WKS-RPT-TASA-MENSUAL SON
038000*    CAMPOS DE WORKING-STORAGE, NO DEL WORK-REG QUE VIENE DEL
038100*    SORT; SE LLENAN EN 052-GENERA-DETALLE ANTES DE CADA GENERATE
038200*    PORQUE EL REPORT WRITER NO PUEDE TOMAR SOURCE DE UNA TABLA.
038300     02 LINE IS PLUS 1.
038400        03 COLUMN   1 PIC Z(08)9        SOURCE RPT-ID.
038500        03 COLUMN  12 PIC X(40)         SOURCE RPT-EMAIL.
038600        03 COLUMN  54 PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE RPT-MONTO.
038700        03 COLUMN  73 PIC ZZ9           SOURCE RPT-PLAZO.
038800        03 COLUMN  79 PIC X(30)         SOURCE
038900                                    WKS-RPT-NOMBRE-TIPO.
039000        03 COLUMN 111 PIC ZZ9.999999    SOURCE
039100                                    WKS-RPT-TASA-MENSUAL.
039200******************************************************************
039300*                   MAQUETACION CONTROL FOOTING                  *
039400******************************************************************
039500 01  FINTIPO
039600*    EL SUBTOTAL POR TIPO SE DISPARA AL CAMBIAR RPT-ID-TIPO (LA
039700*    LLAVE DE CONTROL DEL RD); COUNT OF Y SUM SON ACUMULADOS
039800*    AUTOMATICOS DEL REPORT WRITER SOBRE LAS LINEAS DETAIL YA
039900*    IMPRESAS DESDE EL SUBTOTAL ANTERIOR.
040000     TYPE IS CONTROL FOOTING RPT-ID-TIPO NEXT GROUP PLUS 1.
040100     02 LINE IS PLUS 1.
040200        03 COLUMN   1 PIC X(121) VALUE ALL '-'.
040300     02 LINE IS PLUS 1.
040400        03 COLUMN   1 PIC X(10) VALUE 'TOTAL TIPO'.
040500*    EL RENGLON DE SUBTOTAL REPITE EL ID DEL TIPO PARA QUE EL
040600*    LECTOR SEPA A CUAL GRUPO CORRESPONDE, YA QUE EL REPORT
040700*    WRITER NO REPITE AUTOMATICAMENTE EL VALOR DE CONTROL AQUI.
040800        03 COLUMN  12 PIC 9(04) SOURCE RPT-ID-TIPO.
040900        03 COLUMN  20 PIC X(20) VALUE
041000                               'CANTIDAD SOLICITUDES'.
041100        03 COLUMN  41 PIC ZZZ9 COUNT OF DETAILLINE.
041200        03 COLUMN  50 PIC X(11) VALUE 'MONTO TOTAL'.
041300        03 COLUMN  62 PIC Z,ZZZ,ZZZ,ZZ9.99 SUM RPT-MONTO.
041400******************************************************************
041500*                     MAQUETACION PAGE FOOTING                   *
041600******************************************************************
041700 01  TYPE IS PF.
041800*    PIE DE PAGINA SENCILLO, SOLO CON EL NOMBRE DEL PROGRAMA Y EL
041900*    NUMERO DE PAGINA, PARA IDENTIFICAR CADA HOJA DEL LISTADO.
042000     02  LINE PLUS 0.
042100        03 COLUMN   1 PIC X(19) VALUE 'CREDIYA - SOL1002'.
042200        03 COLUMN 118 PIC X(07) VALUE 'PAGINA '.
042300        03 COLUMN 126 PIC Z(04) SOURCE PAGE-COUNTER
042400                                IN REPORTE-PENDIENTES.
042500******************************************************************
042600*   19/02/1996 PEDR - TOTALES GENERALES Y CONTADORES DE CARGA    *
042700******************************************************************
042800 01  TYPE IS RF.
042900     02 LINE IS PLUS 1.
043000        03 COLUMN   1 PIC X(121) VALUE ALL '='.
043100     02 LINE IS PLUS 1.
043200*    ESTE PIE FINAL (TYPE IS RF) SOLO SE IMPRIME UNA VEZ, AL
043300*    TERMINAR TODO EL REPORTE, Y REUNE EL TOTAL GENERAL DE
043400*    SOLICITUDES PENDIENTES JUNTO CON LOS TRES CONTADORES DE
043500*    CARGA AGREGADOS EN EL TICKET 101205.
043600        03 COLUMN   1 PIC X(23) VALUE
043700                               'GRAN TOTAL PENDIENTES ='.
043800        03 COLUMN  30 PIC ZZZ,ZZ9 COUNT OF DETAILLINE.
043900        03 COLUMN  50 PIC X(11) VALUE 'MONTO TOTAL'.
044000        03 COLUMN  62 PIC Z,ZZZ,ZZZ,ZZ9.99 SUM RPT-MONTO.
044100     02 LINE IS PLUS 2.
044200        03 COLUMN   1 PIC X(30) VALUE
044300                          'SOLICITUDES LEIDAS DEL MAESTRO'.
044400        03 COLUMN  35 PIC ZZZ,ZZ9 SOURCE WKS-LEIDAS.
044500     02 LINE IS PLUS 1.
044600        03 COLUMN   1 PIC X(30) VALUE
044700                          'SELECCIONADAS (PENDIENTES)   '.
044800        03 COLUMN  35 PIC ZZZ,ZZ9 SOURCE WKS-SELECCIONADAS.
044900     02 LINE IS PLUS 1.
045000        03 COLUMN   1 PIC X(30) VALUE
045100                          'NO PENDIENTES (OMITIDAS)      '.
045200        03 COLUMN  35 PIC ZZZ,ZZ9 SOURCE WKS-NO-PENDIENTES.
045300 PROCEDURE DIVISION.
045400*   03/05/1994 CHAG - NORMA DE CODIFICACION DE ESTE PROGRAMA:
045500*   CADA PARRAFO SE NUMERA EN EL ORDEN EN QUE APARECE EN EL FLUJO
045600*   PRINCIPAL (010, 020, 021, 030...); LOS SUBORDINADOS LLEVAN EL
045700*   PREFIJO DEL PARRAFO QUE LOS INVOCA. TODO PARRAFO TIENE SU
045800*   ETIQUETA DE SALIDA NNN-NOMBRE-E, Y SE INVOCA SIEMPRE CON
045900*   PERFORM NNN-NOMBRE THRU NNN-NOMBRE-E, NUNCA A SECAS, PARA QUE
046000*   EL RANGO DE SALTO QUEDE EXPLICITO EN EL CODIGO FUENTE. EL
046100*   ESTA MISMA NORMA FUE INTRODUCIDA PRIMERO EN SOL1001 Y SE
046200*   REPLICA AQUI TEXTUALMENTE PARA QUE AMBOS BATCH DE SOLICITUDES
046300*   SE LEAN Y MANTENGAN CON EL MISMO CRITERIO.
046400*   UNICO GO TO DEL PROGRAMA (EN 052-GENERA-DETALLE) SALTA DENTRO
046500*   DEL MISMO RANGO, A SU PROPIA ETIQUETA DE SALIDA, PARA CORTAR
046600*   EL ARMADO DEL DETALLE SIN ANIDAR MAS NIVELES DE IF.
046700******************************************************************
046800*               S E C C I O N    P R I N C I P A L
046900******************************************************************
047000 000-MAIN SECTION.
047100*    ENTRA CON : NADA (ES EL ARRANQUE DEL PROGRAMA)
047200*    SALE CON  : EL REPORTE IMPRESO Y RETURN-CODE EN 0
047300*    LOGICA    : ABRE, CARGA CATALOGOS, ARMA EL REPORTE Y CIERRA
047400*    LOS CATALOGOS SE CARGAN A MEMORIA ANTES DE LEER EL MAESTRO
047500*    PORQUE CADA RENGLON DEL REPORTE NECESITA CONSULTAR EL
047600*    NOMBRE Y LA TASA DEL TIPO DE PRESTAMO CORRESPONDIENTE.
047700     PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E
047800*    EL ORDEN DE LOS PASOS SIGUE EL FLUJO NATURAL DEL PROCESO:
047900*    ABRIR, CARGAR CATALOGOS, GENERAR EL REPORTE, IMPRIMIR LAS
048000*    ESTADISTICAS DE CONTROL Y, POR ULTIMO, CERRAR TODO.
048100     PERFORM 020-CARGA-TIPRE THRU 020-CARGA-TIPRE-E
048200     PERFORM 030-CARGA-ESTAD THRU 030-CARGA-ESTAD-E
048300     PERFORM 040-GENERA-REPORTE THRU 040-GENERA-REPORTE-E
048400     PERFORM 060-ESTADISTICAS THRU 060-ESTADISTICAS-E
048500     PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
048600     STOP RUN.
048700 000-MAIN-E. EXIT.
048800
048900******************************************************************
049000*            A P E R T U R A   D E   A R C H I V O S             *
049100******************************************************************
049200 010-APERTURA-ARCHIVOS SECTION.
049300*    ENTRA CON : NADA
049400*    SALE CON  : LOS CUATRO ARCHIVOS ABIERTOS, O EL PROGRAMA ABORTADO
049500*    LOGICA    : ABRE CADA ARCHIVO Y VALIDA SU FILE-STATUS
049600*    EL ACCEPT...DATE YYYYMMDD DEVUELVE EL SIGLO COMPLETO DESDE
049700*    LA REVISION Y2K (TICKET 101823); ANTES DE ESE CAMBIO EL
049800*    CAMPO SOLO TRAIA AAMMDD DE SEIS DIGITOS.
049900     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
050000     MOVE   'SOL1002'    TO PROGRAMA
050100*    PROGRAMA SE USA EN LOS CUATRO POSIBLES CALL A DEBD1R00 MAS
050200*    ADELANTE, PARA IDENTIFICAR EN EL MENSAJE DE ERROR CUAL
050300*    PROGRAMA FUE EL QUE FALLO AL ABRIR UN ARCHIVO.
050400     OPEN INPUT  TIPOS-PRESTAMO ESTADOS SOLICITUDES-MAESTRO
050500          OUTPUT REPORTE
050600*    UN SOLO OPEN PARA LOS TRES DE ENTRADA Y OTRO PARA EL REPORTE;
050700*    LOS CUATRO FILE STATUS SE VALIDAN POR SEPARADO A CONTINUACION.
050800     IF FS-TIPRE NOT EQUAL 0
050900*    SI EL OPEN DE CUALQUIER ARCHIVO FALLA SE INVOCA LA RUTINA
051000*    ESTANDAR DEBD1R00, QUE DESPLIEGA EL DETALLE DEL FILE STATUS
051100*    Y EL FEEDBACK-CODE ANTES DE ABORTAR LA CORRIDA CON RETURN-CODE 91.
051200        MOVE 'OPEN'          TO ACCION
051300        MOVE SPACES          TO LLAVE
051400        MOVE 'TIPPRES'       TO ARCHIVO
051500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
051600                              FS-TIPRE, FSE-TIPRE
051700        PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
051800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR TIPOS-PRESTAMO <<<'
051900                UPON CONSOLE
052000        MOVE 91 TO RETURN-CODE
052100        STOP RUN
052200     END-IF
052300
052400     IF FS-ESTAD NOT EQUAL 0
052500*    MISMA VALIDACION QUE PARA TIPOS-PRESTAMO; CADA ARCHIVO SE
052600*    REVISA POR SEPARADO PARA QUE EL MENSAJE EN CONSOLA IDENTIFIQUE
052700*    CON PRECISION CUAL DE LOS CUATRO FALLO.
052800        MOVE 'OPEN'          TO ACCION
052900        MOVE SPACES          TO LLAVE
053000        MOVE 'ESTADOS'       TO ARCHIVO
053100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
053200                              FS-ESTAD, FSE-ESTAD
053300        PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
053400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ESTADOS <<<'
053500                UPON CONSOLE
053600        MOVE 91 TO RETURN-CODE
053700        STOP RUN
053800     END-IF
053900
054000     IF FS-SOLMA NOT EQUAL 0
054100*    EL MAESTRO DE SOLICITUDES ES LA SALIDA DE SOL1001; SI ESTE
054200*    OPEN FALLA GENERALMENTE ES PORQUE SOL1001 AUN NO HA CORRIDO
054300*    O TERMINO CON ERROR EN LA CORRIDA DE ESA NOCHE.
054400        MOVE 'OPEN'          TO ACCION
054500        MOVE SPACES          TO LLAVE
054600        MOVE 'SOLMA'         TO ARCHIVO
054700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
054800                              FS-SOLMA, FSE-SOLMA
054900        PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
055000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR SOLIC-MAESTRO <<<'
055100                UPON CONSOLE
055200        MOVE 91 TO RETURN-CODE
055300        STOP RUN
055400     END-IF
055500
055600     IF FS-REPTE NOT EQUAL 0
055700*    EL REPORTE SE ABRE AL FINAL, EN OUTPUT, DESPUES DE LOS TRES
055800*    ARCHIVOS DE ENTRADA; SI SU OPEN FALLA LOS DEMAS YA QUEDARON
055900*    ABIERTOS Y POR ESO SE CIERRAN TODOS ANTES DE ABORTAR.
056000        MOVE 'OPEN'          TO ACCION
056100        MOVE SPACES          TO LLAVE
056200        MOVE 'REPORTE'       TO ARCHIVO
056300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
056400                              FS-REPTE, FSE-REPTE
056500        PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
056600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR EL REPORTE <<<'
056700                UPON CONSOLE
056800        MOVE 91 TO RETURN-CODE
056900        STOP RUN
057000     END-IF.
057100 010-APERTURA-ARCHIVOS-E. EXIT.
057200
057300******************************************************************
057400*     C A R G A   D E L   C A T A L O G O   D E   T I P O S      *
057500******************************************************************
057600 020-CARGA-TIPRE SECTION.
057700*    ESTA SECCION Y LA 021 QUE INVOCA CARGAN EL CATALOGO COMPLETO
057800*    A MEMORIA ANTES DE PROCESAR UNA SOLA SOLICITUD, PARA QUE LA
057900*    BUSQUEDA POSTERIOR EN 053-BUSCA-TIPRE-RPT SEA POR TABLA.
058000*    ENTRA CON : LOS ARCHIVOS YA ABIERTOS
058100*    SALE CON  : WKS-TABLA-TIPRE LLENA EN MEMORIA
058200*    LOGICA    : LEE TIPOS-PRESTAMO COMPLETO VIA LECTURA ANTICIPADA
058300*    EL CATALOGO VIENE ORDENADO POR TIP-ID Y SE CARGA EN ESE
058400*    ORDEN, PARA QUE 053-BUSCA-TIPRE-RPT PUEDA USAR SEARCH ALL.
058500*    LA LECTURA ANTICIPADA (READ...AT END) PERMITE QUE EL PERFORM
058600*    THRU SIGUIENTE SE CONTROLE CON UNTIL TIP-ID = HIGH-VALUES,
058700*    SIN NECESITAR UNA BANDERA DE FIN DE ARCHIVO ADICIONAL.
058800*    EL CONTADOR SE REINICIA EN CERO ANTES DE EMPEZAR LA CARGA,
058900*    AUNQUE YA NACE EN CERO POR EL VALUE DE SU DEFINICION.
059000     MOVE ZEROES TO WKS-TIPRE-CONT
059100     READ TIPOS-PRESTAMO NEXT RECORD
059200          AT END MOVE HIGH-VALUES TO TIP-ID
059300     END-READ
059400     PERFORM 021-CARGA-TIPRE-ITEM THRU 021-CARGA-TIPRE-ITEM-E
059500             UNTIL TIP-ID = HIGH-VALUES.
059600 020-CARGA-TIPRE-E. EXIT.
059700
059800******************************************************************
059900*     A L T A   D E   U N   T I P O   E N   L A   T A B L A      *
060000******************************************************************
060100 021-CARGA-TIPRE-ITEM SECTION.
060200*    IX-TIPRE (USADO EN EL SEARCH ALL DE 053) ES UN INDICE, POR
060300*    LO QUE WKS-TIPRE-CONT (UN CONTADOR COMP APARTE) ES EL QUE SE
060400*    USA AQUI PARA DIRECCIONAR LA SIGUIENTE ENTRADA LIBRE.
060500*    ENTRA CON : UN REGISTRO DE TIPOS-PRESTAMO YA LEIDO
060600*    SALE CON  : LA ENTRADA AGREGADA A LA TABLA Y EL SIGUIENTE LEIDO
060700*    LOGICA    : COPIA LOS CAMPOS DEL CATALOGO A LA TABLA EN MEMORIA
060800     ADD 1 TO WKS-TIPRE-CONT
060900     MOVE TIP-ID          TO TIP-ID-TAB      (WKS-TIPRE-CONT)
061000     MOVE TIP-NOMBRE      TO TIP-NOMBRE-TAB  (WKS-TIPRE-CONT)
061100     MOVE TIP-MONTO-MIN   TO TIP-MONTO-MIN-TAB (WKS-TIPRE-CONT)
061200     MOVE TIP-MONTO-MAX   TO TIP-MONTO-MAX-TAB (WKS-TIPRE-CONT)
061300     MOVE TIP-TASA        TO TIP-TASA-TAB     (WKS-TIPRE-CONT)
061400     MOVE TIP-VALID-AUTO  TO TIP-VALID-AUTO-TAB (WKS-TIPRE-CONT)
061500     READ TIPOS-PRESTAMO NEXT RECORD
061600          AT END MOVE HIGH-VALUES TO TIP-ID
061700     END-READ.
061800 021-CARGA-TIPRE-ITEM-E. EXIT.
061900
062000******************************************************************
062100*     C A R G A   D E L   C A T A L O G O   D E   E S T A D O S  *
062200******************************************************************
062300 030-CARGA-ESTAD SECTION.
062400*    A DIFERENCIA DEL CATALOGO DE TIPOS, EL DE ESTADOS NO SE
062500*    ORDENA NI SE BUSCA POR SEARCH ALL: SOLO INTERESA LOCALIZAR
062600*    UNA VEZ EL ID DEL ESTADO 'PENDIENTE' Y GUARDARLO.
062700*    ENTRA CON : LOS ARCHIVOS YA ABIERTOS
062800*    SALE CON  : WKS-TABLA-ESTAD LLENA Y WKS-ID-ESTADO-PEND LOCALIZADO
062900*    LOGICA    : CARGA EL CATALOGO Y LOCALIZA EL ESTADO PENDIENTE
063000*    MISMA PRECAUCION QUE EN 020-CARGA-TIPRE, POR SI EL PROGRAMA
063100*    LLEGARA A EJECUTARSE MAS DE UNA VEZ EN LA MISMA SESION.
063200     MOVE ZEROES TO WKS-ESTAD-CONT
063300     READ ESTADOS NEXT RECORD
063400          AT END MOVE HIGH-VALUES TO EST-ID
063500     END-READ
063600     PERFORM 031-CARGA-ESTAD-ITEM THRU 031-CARGA-ESTAD-ITEM-E
063700             UNTIL EST-ID = HIGH-VALUES
063800*    EL CATALOGO DE ESTADOS ES PEQUEÑO Y NO SE CARGA ORDENADO,
063900*    POR LO QUE SE LOCALIZA PENDIENTE CON BUSQUEDA SECUENCIAL.
064000     PERFORM 032-BUSCA-ESTADO-PENDIENTE THRU
064100             032-BUSCA-ESTADO-PENDIENTE-E VARYING WKS-IX-ESTAD
064200             FROM 1 BY 1 UNTIL WKS-IX-ESTAD > WKS-ESTAD-CONT
064300                            OR WKS-ID-ESTADO-PEND > ZEROES
064400     IF WKS-ID-ESTADO-PEND = ZEROES
064500        DISPLAY '>>> NO EXISTE EL ESTADO "PENDIENTE" EN EL <<<'
064600                UPON CONSOLE
064700        DISPLAY '>>> CATALOGO DE ESTADOS - REPORTE ABORTADO <<<'
064800                UPON CONSOLE
064900        PERFORM 070-CIERRA-ARCHIVOS THRU 070-CIERRA-ARCHIVOS-E
065000        MOVE 91 TO RETURN-CODE
065100        STOP RUN
065200     END-IF.
065300 030-CARGA-ESTAD-E. EXIT.
065400
065500******************************************************************
065600*   A L T A   D E   U N   E S T A D O   E N   L A   T A B L A    *
065700******************************************************************
065800 031-CARGA-ESTAD-ITEM SECTION.
065900*    ANALOGO A 021-CARGA-TIPRE-ITEM PERO PARA EL CATALOGO DE
066000*    ESTADOS; AMBOS SIGUEN EL MISMO PATRON DE LECTURA ANTICIPADA.
066100*    ENTRA CON : UN REGISTRO DE ESTADOS YA LEIDO
066200*    SALE CON  : LA ENTRADA AGREGADA A LA TABLA Y EL SIGUIENTE LEIDO
066300*    LOGICA    : COPIA LOS CAMPOS DEL CATALOGO A LA TABLA EN MEMORIA
066400     ADD 1 TO WKS-ESTAD-CONT
066500     MOVE EST-ID          TO EST-ID-TAB   (WKS-ESTAD-CONT)
066600     MOVE EST-NOMBRE      TO EST-NOMBRE-TAB (WKS-ESTAD-CONT)
066700     MOVE EST-DESCRIPCION TO EST-DESCRIPCION-TAB (WKS-ESTAD-CONT)
066800     READ ESTADOS NEXT RECORD
066900          AT END MOVE HIGH-VALUES TO EST-ID
067000     END-READ.
067100 031-CARGA-ESTAD-ITEM-E. EXIT.
067200
067300******************************************************************
067400*    L O C A L I Z A   E L   E S T A D O   P E N D I E N T E     *
067500******************************************************************
067600 032-BUSCA-ESTADO-PENDIENTE SECTION.
067700*    SE INVOCA UNA VEZ POR CADA ENTRADA DE LA TABLA, VIA PERFORM
067800*    VARYING, HASTA ENCONTRAR EL NOMBRE 'PENDIENTE' O AGOTAR LA
067900*    TABLA; SI NO LO ENCUENTRA, 030-CARGA-ESTAD ABORTA LA CORRIDA.
068000*    ENTRA CON : WKS-IX-ESTAD APUNTANDO A UNA ENTRADA DE LA TABLA
068100*    SALE CON  : WKS-ID-ESTADO-PEND LLENO SI ESTA ES LA ENTRADA
068200*    LOGICA    : COMPARA EL NOMBRE CONTRA EL LITERAL 'PENDIENTE'
068300     IF EST-NOMBRE-TAB (WKS-IX-ESTAD) = WKS-NOMBRE-PENDIENTE
068400        MOVE EST-ID-TAB (WKS-IX-ESTAD) TO WKS-ID-ESTADO-PEND
068500     END-IF.
068600 032-BUSCA-ESTADO-PENDIENTE-E. EXIT.
068700
068800******************************************************************
068900*     O R D E N A M I E N T O   Y   A R M A D O   D E L   R E P O
069000******************************************************************
069100 040-GENERA-REPORTE SECTION.
069200*    ENTRA CON : LOS CATALOGOS YA CARGADOS EN MEMORIA
069300*    SALE CON  : EL REPORTE IMPRESO COMPLETO
069400*    LOGICA    : INITIATE, SORT CON INPUT/OUTPUT PROCEDURE, TERMINATE
069500*    EL ORDENAMIENTO SE HACE POR TIPO DE PRESTAMO PORQUE ESA
069600*    ES LA LLAVE DE CONTROL DEL REPORTE (SUBTOTAL FINTIPO); EL
069700*    SEGUNDO CAMPO DE LLAVE SOLO ORDENA DENTRO DEL MISMO TIPO.
069800     INITIATE REPORTE-PENDIENTES
069900     SORT WORKFILE
070000          ON ASCENDING KEY RPT-ID-TIPO OF WORK-REG
070100          ON ASCENDING KEY RPT-ID      OF WORK-REG
070200*    RPT-ID ES LLAVE SECUNDARIA UNICAMENTE PARA DEJAR EL DETALLE
070300*    DE CADA SUBTOTAL EN ORDEN DE SOLICITUD; LA LLAVE QUE IMPORTA
070400*    PARA EL CORTE DEL REPORTE ES RPT-ID-TIPO.
070500        INPUT  PROCEDURE IS 041-FILTRA-PENDIENTES THRU
070600                             041-FILTRA-PENDIENTES-E
070700        OUTPUT PROCEDURE IS 050-ARMA-DETALLE-REPORTE THRU
070800                             050-ARMA-DETALLE-REPORTE-E
070900     TERMINATE REPORTE-PENDIENTES.
071000 040-GENERA-REPORTE-E. EXIT.
071100
071200*--------> SELECCION DE LAS SOLICITUDES EN ESTADO PENDIENTE
071300 041-FILTRA-PENDIENTES SECTION.
071400*    ESTA SECCION Y LA 042/043 QUE INVOCA CORRESPONDEN A LA
071500*    INPUT PROCEDURE DEL SORT DE 040-GENERA-REPORTE; SU UNICA
071600*    SALIDA ES ALIMENTAR EL ARCHIVO DE TRABAJO VIA RELEASE.
071700*    ENTRA CON : EL MAESTRO DE SOLICITUDES ABIERTO EN INPUT
071800*    SALE CON  : SOLO LAS SOLICITUDES PENDIENTES LIBERADAS AL SORT
071900*    LOGICA    : RECORRE EL MAESTRO UNA VEZ Y FILTRA POR ESTADO
072000*    EL MAESTRO SE RECORRE UNA SOLA VEZ; LAS QUE NO ESTAN EN
072100*    PENDIENTE SE DESCARTAN AQUI MISMO, ANTES DE ENTRAR AL
072200*    ORDENAMIENTO, PARA NO GASTAR ESPACIO DE TRABAJO EN ELLAS.
072300     PERFORM 042-LEE-SOLICITUD-MAESTRO THRU 042-LEE-SOLICITUD-MAESTRO-E
072400     PERFORM 043-EVALUA-PENDIENTE THRU 043-EVALUA-PENDIENTE-E
072500             UNTIL FIN-SOLMA.
072600 041-FILTRA-PENDIENTES-E. EXIT.
072700
072800******************************************************************
072900*             L E C T U R A   D E L   M A E S T R O              *
073000******************************************************************
073100 042-LEE-SOLICITUD-MAESTRO SECTION.
073200*    SE INVOCA UNA PRIMERA VEZ DESDE 041-FILTRA-PENDIENTES Y
073300*    LUEGO UNA VEZ POR CADA VUELTA DE 043-EVALUA-PENDIENTE, IGUAL
073400*    QUE EL PATRON DE LECTURA ANTICIPADA DE 020-CARGA-TIPRE.
073500*    ENTRA CON : NADA, O EL REGISTRO ANTERIOR YA EVALUADO
073600*    SALE CON  : UN NUEVO REGISTRO LEIDO, O FIN-SOLMA ENCENDIDO
073700*    LOGICA    : READ NEXT RECORD DEL MAESTRO
073800     READ SOLICITUDES-MAESTRO NEXT RECORD
073900          AT END MOVE 1 TO WKS-FIN-SOLMA
074000     END-READ.
074100 042-LEE-SOLICITUD-MAESTRO-E. EXIT.
074200
074300******************************************************************
074400*      F I L T R O   D E   E S T A D O   P E N D I E N T E       *
074500******************************************************************
074600 043-EVALUA-PENDIENTE SECTION.
074700*    ENTRA CON : UN REGISTRO DEL MAESTRO YA LEIDO
074800*    SALE CON  : EL REGISTRO LIBERADO AL SORT SI ESTA PENDIENTE
074900*    LOGICA    : COMPARA EL ESTADO Y CUENTA SEGUN EL RESULTADO
075000*    19/02/1996 PEDR - LOS TRES CONTADORES DE ESTA SECCION SE
075100*    IMPRIMEN AL PIE DEL REPORTE PARA QUE EL AREA DE NEGOCIO
075200*    PUEDA CUADRARLOS CONTRA EL CIERRE DE SOL1001.
075300     ADD 1 TO WKS-LEIDAS
075400     IF SOL-ID-ESTADO = WKS-ID-ESTADO-PEND
075500*    SOLO LAS SOLICITUDES CON ESTADO PENDIENTE SE PASAN AL SORT;
075600*    LAS DEMAS (APROBADAS, RECHAZADAS, ETC.) NO INTERESAN A ESTE
075700*    REPORTE Y SOLO SE CUENTAN PARA EL CUADRE DEL PIE DE PAGINA.
075800        MOVE SOL-ID-TIPO TO RPT-ID-TIPO
075900        MOVE SOL-ID      TO RPT-ID
076000        MOVE SOL-EMAIL   TO RPT-EMAIL
076100        MOVE SOL-MONTO   TO RPT-MONTO
076200        MOVE SOL-PLAZO   TO RPT-PLAZO
076300        RELEASE WORK-REG
076400        ADD 1 TO WKS-SELECCIONADAS
076500     ELSE
076600*    NO SE HACE RELEASE AQUI; LA SOLICITUD SIMPLEMENTE NO ENTRA
076700*    AL ARCHIVO DE TRABAJO DEL SORT.
076800        ADD 1 TO WKS-NO-PENDIENTES
076900     END-IF
077000     PERFORM 042-LEE-SOLICITUD-MAESTRO THRU 042-LEE-SOLICITUD-MAESTRO-E.
077100 043-EVALUA-PENDIENTE-E. EXIT.
077200
077300*--------> ARMADO DE CADA RENGLON DEL REPORTE YA ORDENADO
077400 050-ARMA-DETALLE-REPORTE SECTION.
077500*    ESTA SECCION Y LA 051/052 QUE INVOCA CORRESPONDEN A LA
077600*    OUTPUT PROCEDURE DEL SORT; RECIBEN EL ARCHIVO DE TRABAJO
077700*    YA ORDENADO POR TIPO Y GENERAN EL DETALLE DEL REPORTE.
077800*    ENTRA CON : EL SORT YA ORDENO EL ARCHIVO DE TRABAJO
077900*    SALE CON  : TODO EL DETALLE DEL REPORTE GENERADO
078000*    LOGICA    : RETURN DEL ARCHIVO ORDENADO Y ARMADO POR RENGLON
078100     PERFORM 051-LEE-SIGUIENTE-ORDEN THRU 051-LEE-SIGUIENTE-ORDEN-E
078200     PERFORM 052-GENERA-DETALLE THRU 052-GENERA-DETALLE-E UNTIL FIN-ORDEN.
078300 050-ARMA-DETALLE-REPORTE-E. EXIT.
078400
078500******************************************************************
078600* L E C T U R A   D E L   A R C H I V O   Y A   O R D E N A D O  *
078700******************************************************************
078800 051-LEE-SIGUIENTE-ORDEN SECTION.
078900*    ENTRA CON : NADA, O EL RENGLON ANTERIOR YA ARMADO
079000*    SALE CON  : UN NUEVO RENGLON DEVUELTO, O FIN-ORDEN ENCENDIDO
079100*    LOGICA    : RETURN DEL ARCHIVO DE TRABAJO YA ORDENADO
079200     RETURN WORKFILE
079300            AT END MOVE 1 TO WKS-FIN-ORDEN
079400     END-RETURN.
079500 051-LEE-SIGUIENTE-ORDEN-E. EXIT.
079600
079700******************************************************************
079800*A R M A D O   D E   U N   R E N G L O N   D E L   R E P O R T E *
079900******************************************************************
080000 052-GENERA-DETALLE SECTION.
080100*    ENTRA CON : UN WORK-REG DEVUELTO POR EL RETURN DE 051
080200*    SALE CON  : UN GENERATE DETAILLINE, O EL RENGLON OMITIDO
080300*    LOGICA    : LOCALIZA EL TIPO Y, SI NO EXISTE, SALE DE UNA VEZ
080400*    EL REPORT WRITER SOLO PUEDE TOMAR SOURCE DE UN CAMPO DE
080500*    ARCHIVO O DE WORKING-STORAGE, NUNCA DE UNA BUSQUEDA EN
080600*    TABLA; POR ESO EL NOMBRE Y LA TASA SE DEJAN LISTOS AQUI
080700*    ANTES DE GENERATE DETAILLINE.
080800*    SI EL TIPO YA NO EXISTE SE AVISA, SE AVANZA AL SIGUIENTE
080900*    RENGLON ORDENADO Y SE CORTA AQUI CON GO TO, PARA NO ANIDAR
081000*    EL ARMADO DEL DETALLE DENTRO DE UN IF TIPRE-ENCONTRADO.
081100     PERFORM 053-BUSCA-TIPRE-RPT THRU 053-BUSCA-TIPRE-RPT-E
081200     IF NOT TIPRE-ENCONTRADO
081300        DISPLAY WKS-MENSAJE-DIAG UPON CONSOLE
081400        PERFORM 051-LEE-SIGUIENTE-ORDEN THRU 051-LEE-SIGUIENTE-ORDEN-E
081500        GO TO 052-GENERA-DETALLE-E
081600     END-IF
081700     MOVE TIP-NOMBRE-TAB (WKS-IX-TIPRE-ENC)
081800                            TO WKS-RPT-NOMBRE-TIPO
081900     COMPUTE WKS-RPT-TASA-MENSUAL ROUNDED =
082000             TIP-TASA-TAB (WKS-IX-TIPRE-ENC) / WKS-MESES-POR-ANIO
082100     GENERATE DETAILLINE
082200     PERFORM 051-LEE-SIGUIENTE-ORDEN THRU 051-LEE-SIGUIENTE-ORDEN-E.
082300 052-GENERA-DETALLE-E. EXIT.
082400
082500******************************************************************
082600*    B U S Q U E D A   D E L   T I P O   D E   P R E S T A M O   *
082700******************************************************************
082800 053-BUSCA-TIPRE-RPT SECTION.
082900*    ENTRA CON : RPT-ID-TIPO LLENO EN EL RENGLON ORDENADO
083000*    SALE CON  : WKS-TIPRE-OK EN 'S' Y WKS-IX-TIPRE-ENC LLENO SI EXISTE
083100*    LOGICA    : SEARCH ALL POR TIP-ID-TAB (BUSQUEDA BINARIA)
083200*    17/06/2001 CHAG - SI EL TIPO YA NO ESTA EN EL CATALOGO EL
083300*    RENGLON SE OMITE DEL REPORTE Y SE AVISA POR CONSOLA, EN
083400*    VEZ DE ABORTAR TODA LA CORRIDA (VER 052-GENERA-DETALLE).
083500     MOVE 'N' TO WKS-TIPRE-OK
083600     SEARCH ALL WKS-TIPRE-ITEM
083700        AT END
083800           PERFORM 054-ARMA-MENSAJE-TIPO-OMITIDO THRU
083900                   054-ARMA-MENSAJE-TIPO-OMITIDO-E
084000        WHEN TIP-ID-TAB (IX-TIPRE) = RPT-ID-TIPO
084100*    LA TABLA ESTA CARGADA EN ORDEN ASCENDENTE POR TIP-ID (VER
084200*    020-CARGA-TIPRE), REQUISITO INDISPENSABLE PARA QUE EL
084300*    SEARCH ALL PUEDA HACER BUSQUEDA BINARIA SOBRE ELLA.
084400           MOVE 'S'    TO WKS-TIPRE-OK
084500           SET WKS-IX-TIPRE-ENC TO IX-TIPRE
084600     END-SEARCH.
084700 053-BUSCA-TIPRE-RPT-E. EXIT.
084800
084900******************************************************************
085000*   17/06/2001 CHAG - EL TIPO YA NO ESTA EN EL CATALOGO VIGENTE  *
085100******************************************************************
085200 054-ARMA-MENSAJE-TIPO-OMITIDO SECTION.
085300*    EL MENSAJE ARMADO AQUI VIAJA EN WKS-MENSAJE-DIAG Y SE
085400*    DESPLIEGA EN 052-GENERA-DETALLE ANTES DE OMITIR EL RENGLON.
085500*    ENTRA CON : EL SEARCH ALL DE 053 SIN ENCONTRAR EL TIPO
085600*    SALE CON  : WKS-MENSAJE-DIAG CON EL IDENTIFICADOR RECIBIDO
085700*    LOGICA    : ARMA EL MENSAJE VIA LA REDEFINES DE TRES CAMPOS
085800     MOVE SPACES              TO WKS-MENSAJE-DIAG
085900     MOVE 'EL TIPO DE PRESTAMO CON ID '
086000                               TO WKS-MSG-PREFIJO
086100     MOVE RPT-ID-TIPO          TO WKS-MSG-ID-TIPO
086200     MOVE ' NO EXISTE, SE OMITE DEL REPORTE'
086300                               TO WKS-MSG-SUFIJO.
086400 054-ARMA-MENSAJE-TIPO-OMITIDO-E. EXIT.
086500
086600******************************************************************
086700*   19/02/1996 PEDR - 060-ESTADISTICAS DE FIN DE CORRIDA             *
086800******************************************************************
086900 060-ESTADISTICAS SECTION.
087000*    ESTOS TRES CONTADORES SOLO SE MUESTRAN EN CONSOLA, NO EN EL
087100*    LISTADO IMPRESO, PORQUE SU PROPOSITO ES DE CONTROL OPERATIVO
087200*    PARA EL OPERADOR DE LA CORRIDA BATCH, NO PARA EL AREA DE NEGOCIO.
087300*    ENTRA CON : EL REPORTE YA TERMINADO
087400*    SALE CON  : LOS TRES CONTADORES DE CARGA DESPLEGADOS EN CONSOLA
087500*    LOGICA    : DISPLAY DE LEIDAS, SELECCIONADAS Y NO-PENDIENTES
087600*    LEIDAS = SELECCIONADAS + NO-PENDIENTES; ESTE TOTAL DEBE
087700*    CUADRAR CONTRA EL NUMERO DE RENGLONES QUE SOL1001 ESCRIBIO
087800*    EN EL MAESTRO CON ESTADO PENDIENTE.
087900     DISPLAY '******************************************'
088000     DISPLAY 'SOL1002 - CIERRE DE CORRIDA - FECHA: '
088100              WKS-FECHA-SISTEMA
088200     MOVE    WKS-LEIDAS         TO WKS-MASCARA-CONTADOR
088300     DISPLAY 'SOLICITUDES LEIDAS DEL MAESTRO: '
088400              WKS-MASCARA-CONTADOR
088500     MOVE    WKS-SELECCIONADAS  TO WKS-MASCARA-CONTADOR
088600     DISPLAY 'SELECCIONADAS (PENDIENTES):     '
088700              WKS-MASCARA-CONTADOR
088800     MOVE    WKS-NO-PENDIENTES  TO WKS-MASCARA-CONTADOR
088900     DISPLAY 'NO PENDIENTES (OMITIDAS):       '
089000              WKS-MASCARA-CONTADOR
089100     DISPLAY '******************************************'.
089200 060-ESTADISTICAS-E. EXIT.
089300
089400******************************************************************
089500*              C I E R R E   D E   A R C H I V O S               *
089600******************************************************************
089700 070-CIERRA-ARCHIVOS SECTION.
089800*    ENTRA CON : ALGUNO O TODOS LOS ARCHIVOS ABIERTOS
089900*    SALE CON  : LOS CUATRO ARCHIVOS CERRADOS
090000*    LOGICA    : UN SOLO CLOSE PARA LOS CUATRO ARCHIVOS
090100     CLOSE TIPOS-PRESTAMO ESTADOS SOLICITUDES-MAESTRO REPORTE.
090200 070-CIERRA-ARCHIVOS-E. EXIT.
090300******************************************************************
090400*                    FIN DEL PROGRAMA SOL1002                     *
090500*    CUALQUIER CAMBIO FUTURO A ESTE PROGRAMA DEBE REGISTRARSE EN  *
090600*    LA BITACORA DE CAMBIOS AL INICIO DEL FUENTE, SIGUIENDO EL     *
090700*    MISMO FORMATO DE FECHA / INICIALES / TICKET / DESCRIPCION.    *
090800******************************************************************
